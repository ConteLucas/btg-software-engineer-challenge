000100*    FDCLIOUT.CBL -- client output record, same 100-byte shape
000110*    as CLIENT-MASTER.  Carries through untouched clients as well as
000120*    the defaults PROCESS-ORDER-BATCH manufactures on the fly.
000130    FD  CLIENT-OUT
000140        LABEL RECORDS ARE STANDARD.
000150    01  CLIENT-OUT-RECORD.
000160        05  CO-CLIENT-ID              PIC 9(10).
000170        05  CO-CLIENT-NAME            PIC X(40).
000180        05  CO-CLIENT-EMAIL           PIC X(40).
000190        05  CO-CREATED-DATE           PIC X(10).
000200*        (no trailing filler -- same 100-byte shape as the master)
