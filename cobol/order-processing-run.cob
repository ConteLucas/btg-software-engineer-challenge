000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  ORDER-PROCESSING-RUN.
000120 AUTHOR.  D L CHEN.
000130 INSTALLATION.  CASTLEGATE SECURITIES - BACK OFFICE BATCH OPERATIONS.
000140 DATE-WRITTEN.  11/03/1986.
000150 DATE-COMPILED.
000160 SECURITY.  CONFIDENTIAL - RESTRICTED TO AUTHORIZED OPERATIONS AND
000170     APPLICATIONS DEVELOPMENT STAFF ONLY.
000180*    ---------------------------------------------------------------
000190*
000200*    ORDER-PROCESSING-RUN
000210*    -------------------------------------------------------------
000220*    Run-level step driver for the nightly order cycle.  Replaces
000230*    the old single-program run - PROCESS-ORDER-BATCH now does
000240*    nothing but read, price and post the day's orders, and this
000250*    member CALLs it, then CALLs CLIENT-ORDER-REPORT to print the
000260*    client/order report off what the batch step just wrote.  No
000270*    operator input of any kind; the run either goes straight
000280*    through both steps or abends, there is no menu here.
000290*
000300*    WHY A SEPARATE DRIVER AT ALL.  Before CR-2004-011 the posting
000310*    logic and the report were one program - if the report blew up
000320*    on a bad print line the whole order-posting run had to be
000330*    rerun too, re-reading every ORDER-MSG record for the night.
000340*    Splitting the steps means a report-only rerun is just a second
000350*    JCL step with the same posted ORDER-OUT/CLIENT-OUT files as
000360*    input, nothing reposted, nothing double-counted.
000370*
000380*    STEP DISCIPLINE.  Step 2 (the report) is skipped outright if
000390*    step 1 abends - there is no point printing a report off a
000400*    partial or corrupted ORDER-OUT file, and operations would only
000410*    have to explain why the totals on the report do not tie back
000420*    to what was actually posted.  WS-ABEND-FLAG carries that
000430*    decision across the two PERFORMs in 0000-MAIN-LINE.
000440*
000450*    CHANGE LOG
000460*    -------------------------------------------------------------
000462*    11/03/1986  RCD  CR-1986-004  ORIGINAL PROGRAM WRITTEN, ONE COMBINED
000464*                                  STEP THAT READ ORDER-MSG, POSTED
000466*                                  THE ORDERS AND PRINTED THE CLIENT
000468*                                  REPORT IN THE SAME EXECUTION.
000470*    05/06/2004  DLC  CR-2004-011  MAJOR REWRITE - SPLITS THE OLD
000480*                                  BATCH-PLUS-REPORT RUN INTO TWO
000490*                                  CALLED STEPS SO THE REPORT CAN BE
000500*                                  RERUN ON ITS OWN.
000510*    11/14/2005  DLC  PR-2005-028  RUN BANNER NOW SHOWS THE STAMPED
000520*                                  RUN DATE INSTEAD OF A LITERAL
000530*                                  "TODAY", OPERATORS WERE CONFUSING
000540*                                  RERUNS WITH THE ORIGINAL RUN.
000550*    10/11/2006  DLC  PR-2006-031  STEP-COMPLETE BANNER NOW SHOWS THE
000560*                                  PROGRAM'S OWN RETURN-CODE, PULLED
000570*                                  UP BY REQUEST OF OPERATIONS AFTER
000580*                                  THE QUARTER-END RUN.
000590*
000600*    ---------------------------------------------------------------
000610 ENVIRONMENT DIVISION.
000620*    No INPUT-OUTPUT SECTION is needed here - this member owns no
000630*    files of its own, it only CALLs the two programs that do.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660*    C01 IS TOP-OF-FORM carries no weight in this member (nothing is
000670*    printed here but one-line run banners to the job log) but it is
000680*    standard boilerplate on every CASTLEGATE batch program whether
000690*    it spools a report or not, so it stays.
000700     C01 IS TOP-OF-FORM.
000710
000720 DATA DIVISION.
000730 WORKING-STORAGE SECTION.
000740
000750*    Common run-date work area, shared by every program in this
000760*    suite so the whole night's run stamps orders and new clients
000770*    with the same CCYY-MM-DD regardless of which step is running.
000780     COPY "WS-RUN-DATE.CBL".
000790
000800*    ---------- RUN BANNER -------------------------------------------
000810*    One 80-byte line, built fresh for each DISPLAY, used for the
000820*    run-start and run-end messages that land in the job log.  The
000830*    REDEFINES lets DISPLAY write the whole thing in one shot instead
000840*    of three separate DISPLAYs for the leading/trailing spaces.
000850     01  WS-RUN-BANNER.
000860         05  FILLER                    PIC X(20) VALUE SPACES.
000870         05  WS-BANNER-TEXT            PIC X(40).
000880         05  FILLER                    PIC X(20) VALUE SPACES.
000890
000900*    Elementary alpha view of the whole banner, used only on the
000910*    DISPLAY verb so the three group fields above print as one
000920*    contiguous line instead of three separate fields.
000930     01  WS-RUN-BANNER-ALPHA REDEFINES WS-RUN-BANNER PIC X(80).
000931
000932*    Edited copy of whichever step's return code just came back -
000933*    STRING cannot take a COMP operand directly, so the step-failure
000934*    banner below builds its wording off this zoned-decimal field.
000935     77  WS-STEP-RETURN-CODE-ED        PIC ----9.
000936
000937*    Same one-DISPLAY-instead-of-several idiom as WS-RUN-BANNER
000938*    above, built fresh by 0200-RUN-BATCH-STEP / 0300-RUN-REPORT-
000939*    STEP whenever a step comes back with a non-zero return code.
000940     01  WS-STEP-BANNER.
000941         05  FILLER                    PIC X(20) VALUE SPACES.
000942         05  WS-STEP-BANNER-TEXT       PIC X(40).
000943         05  FILLER                    PIC X(20) VALUE SPACES.
000944
000945*    Elementary alpha view of the whole step-failure banner, used
000946*    only on the DISPLAY verb so the three group fields above print
000947*    as one contiguous line instead of three separate fields.
000948     01  WS-STEP-BANNER-ALPHA REDEFINES WS-STEP-BANNER PIC X(80).
000949
000950*    ---------- STEP 1 CONTROL - PROCESS-ORDER-BATCH ------------------
000960*    Held as data, not a literal on the CALL, so operations can read
000970*    the step name straight off a core dump or a DISPLAY without
000980*    having to go find it in the PROCEDURE DIVISION.
001010     01  WS-STEP-1-CONTROL.
001020         05  WS-STEP-1-NUMBER          PIC 9(02) COMP VALUE 1.
001030         05  WS-STEP-1-PROGRAM         PIC X(20)
001040                 VALUE "PROCESS-ORDER-BATCH".
001050*            RETURN-CODE off the CALL lands here so it survives past
001060*            the next CALL, which resets the special register.
001070         05  WS-STEP-1-RETURN-CODE     PIC S9(04) COMP VALUE ZERO.
001080         05  FILLER                    PIC X(10).
001090
001095
001150*    ---------- STEP 2 CONTROL - CLIENT-ORDER-REPORT ------------------
001160*    Same shape as the step 1 control area above, one copy per step
001170*    rather than a table, since there are only ever two steps in
001180*    this run and a table would need its own REDEFINES gymnastics
001190*    for no real benefit.
001200     01  WS-STEP-2-CONTROL.
001210         05  WS-STEP-2-NUMBER          PIC 9(02) COMP VALUE 2.
001220         05  WS-STEP-2-PROGRAM         PIC X(20)
001230                 VALUE "CLIENT-ORDER-REPORT".
001240         05  WS-STEP-2-RETURN-CODE     PIC S9(04) COMP VALUE ZERO.
001250*            Trailing pad, matches WS-STEP-1-CONTROL byte for byte so
001260*            a maintenance programmer comparing the two side by side
001270*            does not have to wonder why they differ.
001280         05  FILLER                    PIC X(10).
001290
001300*    ---------- SWITCHES -----------------------------------------------
001310*    Set the instant step 1 comes back non-zero; 0000-MAIN-LINE reads
001320*    it before deciding whether step 2 runs at all, and 0900-FINISH-
001330*    RUN reads it again to word the closing banner.
001340     77  WS-ABEND-FLAG                 PIC X VALUE "N".
001350         88  RUN-ABENDED                VALUE "Y".
001351*    Never reset back to "N" once set - the flag only needs to
001352*    last from the moment step 1 fails through to the run-end
001353*    banner in 0900-FINISH-RUN, and there is no third step that
001354*    would need it cleared for a fresh decision.
001360
001370 PROCEDURE DIVISION.
001380*    Numbered-paragraph style throughout, PERFORM ... THRU ... for
001390*    every in-line call, no inline PERFORM/END-PERFORM anywhere in
001400*    this suite - matches how every other CASTLEGATE batch member
001410*    reads, so a programmer moving between programs is never slowed
001420*    down relearning control-flow conventions.
001430
001440*    ---------------------------------------------------------------
001450*    0000-MAIN-LINE controls the whole run: stamp the date and open
001460*    banner, run step 1, run step 2 only if step 1 came back clean,
001470*    close out, done.  Everything else in this program is a helper
001480*    PERFORMed from here exactly once.
001490*    ---------------------------------------------------------------
001500 0000-MAIN-LINE.
001510
001520     PERFORM 0100-INITIALIZE-RUN
001530         THRU 0100-INITIALIZE-RUN-EXIT.
001531*    Step 1 always runs unconditionally - there is no flag that
001532*    could already be set this early in the run to skip it.
001540
001550     PERFORM 0200-RUN-BATCH-STEP
001560         THRU 0200-RUN-BATCH-STEP-EXIT.
001570
001580*    Step 2 is conditional on purpose - see the CR-2004-011 note in
001590*    the program banner above.  A bad step 1 means ORDER-OUT and
001600*    CLIENT-OUT cannot be trusted, so there is nothing worth
001610*    reporting on yet.
001620     IF NOT RUN-ABENDED
001630         PERFORM 0300-RUN-REPORT-STEP
001640             THRU 0300-RUN-REPORT-STEP-EXIT.
001650
001660     PERFORM 0900-FINISH-RUN
001670         THRU 0900-FINISH-RUN-EXIT.
001680
001690*    STOP RUN here, not a GOBACK - this is the top of the run, not
001700*    a called subprogram, so there is nothing to return control to.
001710     STOP RUN.
001720*    -----------------------------------------------------------------
001730
001740*    Stamps today's date and writes the run-start banner to the job
001750*    log so operations can match a DISPLAY back to a calendar date
001760*    when they are looking at output days later.
001770 0100-INITIALIZE-RUN.
001780
001790     PERFORM 0120-STAMP-RUN-DATE
001800         THRU 0120-STAMP-RUN-DATE-EXIT.
001810
001820     MOVE SPACES                    TO WS-RUN-BANNER.
001830*    DELIMITED BY SIZE on both operands - the run date is a fixed
001840*    10-byte CCYY-MM-DD field, never blank-padded, so there is no
001850*    need for a DELIMITED BY SPACE trim on this STRING.
001860     STRING "ORDER-PROCESSING-RUN STARTED FOR " DELIMITED BY SIZE
001870            WS-RUN-DATE-FMT                     DELIMITED BY SIZE
001880            INTO WS-BANNER-TEXT.
001890     DISPLAY WS-RUN-BANNER-ALPHA.
001900
001905*    No file OPEN/CLOSE here - 0100-INITIALIZE-RUN only stamps
001906*    the date and writes the run-start banner.
001910 0100-INITIALIZE-RUN-EXIT.
001920     EXIT.
001930*    -----------------------------------------------------------------
001940
001950*    Runs the order-posting step.  RETURN-CODE is cleared before the
001960*    CALL because a called program that takes an error exit without
001970*    explicitly setting RETURN-CODE would otherwise leave whatever
001980*    the special register held from some earlier CALL, which here
001990*    would be nothing, but good JCL-shop habit either way.
002000 0200-RUN-BATCH-STEP.
002010
002020     DISPLAY "ORDER-PROCESSING-RUN - STARTING STEP 1 - "
002030             WS-STEP-1-PROGRAM.
002040
002050     MOVE ZERO                      TO RETURN-CODE.
002060     CALL "PROCESS-ORDER-BATCH".
002070     MOVE RETURN-CODE               TO WS-STEP-1-RETURN-CODE.
002080
002090*    A non-zero return means PROCESS-ORDER-BATCH hit a condition it
002100*    could not recover from on its own - this run is now considered
002110*    abended even though COBOL itself has not raised any exception.
002120     IF WS-STEP-1-RETURN-CODE NOT EQUAL ZERO
002130         MOVE "Y"                   TO WS-ABEND-FLAG
002132         MOVE WS-STEP-1-RETURN-CODE TO WS-STEP-RETURN-CODE-ED
002134         MOVE SPACES                TO WS-STEP-BANNER
002136         STRING "ORDER-PROCESSING-RUN - STEP 1 FAILED, RETURN CODE "
002138                                          DELIMITED BY SIZE
002140                WS-STEP-RETURN-CODE-ED DELIMITED BY SIZE
002142                INTO WS-STEP-BANNER-TEXT
002144         DISPLAY WS-STEP-BANNER-ALPHA
002160     ELSE
002170         DISPLAY "ORDER-PROCESSING-RUN - STEP 1 COMPLETE - "
002180                 WS-STEP-1-PROGRAM.
002190
002200 0200-RUN-BATCH-STEP-EXIT.
002210     EXIT.
002220*    -----------------------------------------------------------------
002230
002240*    Runs the client/order report step, identical shape to step 1
002250*    above.  Only reached when step 1 came back clean.
002260 0300-RUN-REPORT-STEP.
002270
002280     DISPLAY "ORDER-PROCESSING-RUN - STARTING STEP 2 - "
002290             WS-STEP-2-PROGRAM.
002300
002310     MOVE ZERO                      TO RETURN-CODE.
002320     CALL "CLIENT-ORDER-REPORT".
002330     MOVE RETURN-CODE               TO WS-STEP-2-RETURN-CODE.
002340
002350     IF WS-STEP-2-RETURN-CODE NOT EQUAL ZERO
002360         MOVE "Y"                   TO WS-ABEND-FLAG
002362         MOVE WS-STEP-2-RETURN-CODE TO WS-STEP-RETURN-CODE-ED
002364         MOVE SPACES                TO WS-STEP-BANNER
002366         STRING "ORDER-PROCESSING-RUN - STEP 2 FAILED, RETURN CODE "
002368                                          DELIMITED BY SIZE
002370                WS-STEP-RETURN-CODE-ED DELIMITED BY SIZE
002372                INTO WS-STEP-BANNER-TEXT
002374         DISPLAY WS-STEP-BANNER-ALPHA
002390     ELSE
002400         DISPLAY "ORDER-PROCESSING-RUN - STEP 2 COMPLETE - "
002410                 WS-STEP-2-PROGRAM.
002420
002430 0300-RUN-REPORT-STEP-EXIT.
002440     EXIT.
002450*    -----------------------------------------------------------------
002460
002470*    Writes the run-end banner - wording depends on whether either
002480*    step set WS-ABEND-FLAG, so operations can tell a clean night
002490*    from a failed one without scrolling back through the whole log.
002500 0900-FINISH-RUN.
002510
002520     MOVE SPACES                    TO WS-RUN-BANNER.
002530     IF RUN-ABENDED
002540         STRING "ORDER-PROCESSING-RUN ENDED WITH ERRORS FOR "
002550                                          DELIMITED BY SIZE
002560                WS-RUN-DATE-FMT      DELIMITED BY SIZE
002570                INTO WS-BANNER-TEXT
002580     ELSE
002590         STRING "ORDER-PROCESSING-RUN COMPLETED NORMALLY FOR "
002600                                          DELIMITED BY SIZE
002610                WS-RUN-DATE-FMT      DELIMITED BY SIZE
002620                INTO WS-BANNER-TEXT.
002630
002635*    Single DISPLAY, same as the run-start banner - the whole
002636*    sentence is already built in WS-BANNER-TEXT by this point.
002640     DISPLAY WS-RUN-BANNER-ALPHA.
002650
002660 0900-FINISH-RUN-EXIT.
002670     EXIT.
002680*    -----------------------------------------------------------------
002690
002700*    Shared date-stamping paragraph, pulled in from the common
002710*    library member rather than copied by hand into every program
002720*    that needs today's date.
002730     COPY "PL-STAMP-RUN-DATE.CBL".
002740*    -----------------------------------------------------------------
