000100*    SLCLIOUT.CBL -- FILE-CONTROL entry for the client output
000110*    file (existing clients re-spun out plus newly created defaults).
000120    SELECT CLIENT-OUT ASSIGN TO "CLIENTOT"
000130        ORGANIZATION IS SEQUENTIAL
000140        FILE STATUS IS FS-CLIENT-OUT.
