000100*    FDORDOUT.CBL -- processed order record.  Written once per
000110*    order by PROCESS-ORDER-BATCH, re-read by CLIENT-ORDER-REPORT.
000120    FD  ORDER-OUT
000130        LABEL RECORDS ARE STANDARD.
000140    01  ORDER-OUT-RECORD.
000150        05  OO-ORDER-CODE             PIC 9(10).
000160        05  OO-CLIENT-ID              PIC 9(10).
000170        05  OO-ITEM-COUNT             PIC 9(03).
000180        05  OO-ORDER-TOTAL            PIC S9(8)V99.
000190        05  OO-CREATED-DATE           PIC X(10).
000200        05  FILLER                    PIC X(07).
