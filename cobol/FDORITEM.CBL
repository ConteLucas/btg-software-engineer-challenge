000100*    FDORITEM.CBL -- one record per line item of a
000110*    processed order, written by PROCESS-ORDER-BATCH.
000120    FD  ORDER-ITEM-OUT
000130        LABEL RECORDS ARE STANDARD.
000140    01  ORDER-ITEM-OUT-RECORD.
000150        05  OX-ORDER-CODE             PIC 9(10).
000160        05  OX-PRODUCT                PIC X(30).
000170        05  OX-QUANTITY               PIC 9(05).
000180        05  OX-UNIT-PRICE             PIC S9(8)V99.
000190        05  OX-ITEM-TOTAL             PIC S9(8)V99.
000200        05  FILLER                    PIC X(05).
