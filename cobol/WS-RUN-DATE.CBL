000100*    WS-RUN-DATE.CBL -- working-storage for the run's processing
000110*    date, used to stamp CREATED-DATE on new clients and on every
000120*    order written this run.  Trimmed down from the shop's old
000130*    common date work area to just what a batch run needs --
000140*    today's date, nothing accepted from a user.
000150
000160    01  WS-RUN-DATE-CCYYMMDD          PIC 9(8).
000170    01  FILLER REDEFINES WS-RUN-DATE-CCYYMMDD.
000180        05  WS-RUN-CCYY               PIC 9(4).
000190        05  WS-RUN-MM                 PIC 9(2).
000200        05  WS-RUN-DD                 PIC 9(2).
000210
000220    01  WS-RUN-DATE-FMT.
000230        05  WS-RUN-FMT-CCYY           PIC 9(4).
000240        05  FILLER                    PIC X(1) VALUE "-".
000250        05  WS-RUN-FMT-MM             PIC 9(2).
000260        05  FILLER                    PIC X(1) VALUE "-".
000270        05  WS-RUN-FMT-DD             PIC 9(2).
