000100*    FDCLIMST.CBL -- client master record, 100 bytes, in
000110*    CLIENT-ID sequence.  Loaded whole into WS-CLIENT-TABLE at the
000120*    start of the run -- no indexed access needed on this file.
000130    FD  CLIENT-MASTER
000140        LABEL RECORDS ARE STANDARD.
000150    01  CLIENT-MST-RECORD.
000160        05  CM-CLIENT-ID              PIC 9(10).
000170        05  CM-CLIENT-NAME            PIC X(40).
000180        05  CM-CLIENT-EMAIL           PIC X(40).
000190        05  CM-CREATED-DATE           PIC X(10).
000200*        (no trailing filler -- the 100-byte record is full; this
000210*        layout has never had spare room since it was cut over)
