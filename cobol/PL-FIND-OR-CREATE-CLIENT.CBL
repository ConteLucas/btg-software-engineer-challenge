000100*    PL-FIND-OR-CREATE-CLIENT.CBL -- Looks the order's
000110*    client up in WS-CLIENT-TABLE (loaded from CLIENT-MASTER at the
000120*    top of the run); if the client is not on file, manufactures the
000130*    default client record the same way LOOK-FOR-VENDOR-RECORD used
000140*    to hunt the vendor table, just with a WRITE tacked on when the
000150*    search comes up empty.
000160 3000-FIND-OR-CREATE-CLIENT.
000170
000180    MOVE "N"                      TO WS-FOUND-CLIENT.
000190    PERFORM 3010-SEARCH-CLIENT-TABLE
000200        VARYING WS-CLIENT-IDX FROM 1 BY 1
000210        UNTIL WS-CLIENT-IDX > WS-CLIENT-COUNT
000220           OR FOUND-CLIENT.
000230
000240    IF NOT FOUND-CLIENT
000250        PERFORM 3020-CREATE-DEFAULT-CLIENT.
000260
000270 3000-FIND-OR-CREATE-CLIENT-EXIT.
000280    EXIT.
000290*    ----------------------------------------------------------------
000300
000310 3010-SEARCH-CLIENT-TABLE.
000320
000330    IF WS-CLT-ID (WS-CLIENT-IDX) = WS-CUR-CLIENT-ID
000340        MOVE "Y"                  TO WS-FOUND-CLIENT.
000350*    ----------------------------------------------------------------
000360
000370 3020-CREATE-DEFAULT-CLIENT.
000380
000390    ADD 1                         TO WS-CLIENT-COUNT.
000400    SET WS-CLIENT-IDX             TO WS-CLIENT-COUNT.
000410
000420    MOVE WS-CUR-CLIENT-ID         TO WS-CLT-ID (WS-CLIENT-IDX).
000430
000440    PERFORM 3030-TRIM-CLIENT-ID.
000450
000460    MOVE SPACES                   TO WS-CLT-NAME (WS-CLIENT-IDX).
000470    STRING "Client "              DELIMITED BY SIZE
000480           WS-ID-TRIMMED          DELIMITED BY SPACE
000490           INTO WS-CLT-NAME (WS-CLIENT-IDX).
000500
000510    MOVE SPACES                   TO WS-CLT-EMAIL (WS-CLIENT-IDX).
000520    STRING "client"                DELIMITED BY SIZE
000530           WS-ID-TRIMMED           DELIMITED BY SPACE
000540           "@example.com"          DELIMITED BY SIZE
000550           INTO WS-CLT-EMAIL (WS-CLIENT-IDX).
000560
000570    MOVE WS-RUN-DATE-FMT          TO WS-CLT-CREATED-DATE (WS-CLIENT-IDX).
000580
000590    MOVE "Y"                      TO WS-CLT-IS-NEW (WS-CLIENT-IDX).
000600    MOVE "Y"                      TO WS-FOUND-CLIENT.
000610*    ----------------------------------------------------------------
000620
000630 3030-TRIM-CLIENT-ID.
000640
000650*    Strips the leading zeros off WS-CUR-CLIENT-ID so "Client 42" does
000660*    not come out "Client 0000000042" -- the shop's old way of doing
000670*    it before FUNCTION TRIM was something anybody here would touch.
000680    MOVE WS-CUR-CLIENT-ID         TO WS-ID-ALPHA.
000690    MOVE 1                        TO WS-ID-POS.
000700    PERFORM 3031-SKIP-LEADING-ZERO
000710        VARYING WS-ID-POS FROM 1 BY 1
000720        UNTIL WS-ID-POS > 9
000730           OR WS-ID-ALPHA (WS-ID-POS:1) NOT = "0".
000740
000750    COMPUTE WS-ID-LEN = 11 - WS-ID-POS.
000760    MOVE SPACES                   TO WS-ID-TRIMMED.
000770    MOVE WS-ID-ALPHA (WS-ID-POS:WS-ID-LEN) TO WS-ID-TRIMMED.
000780*    ----------------------------------------------------------------
000790
000800 3031-SKIP-LEADING-ZERO.
000810
000820    CONTINUE.
000830*    ----------------------------------------------------------------
