000100*    PL-STAMP-RUN-DATE.CBL -- paragraph library companion to
000110*    WS-RUN-DATE.CBL.  Companion pairing follows the shop's old
000120*    practice of keeping working-storage in one member and the
000130*    paragraph that fills it in another.
000140 0120-STAMP-RUN-DATE.
000150
000160    ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
000170
000180    MOVE WS-RUN-CCYY              TO WS-RUN-FMT-CCYY.
000190    MOVE WS-RUN-MM                TO WS-RUN-FMT-MM.
000200    MOVE WS-RUN-DD                TO WS-RUN-FMT-DD.
000210
000220 0120-STAMP-RUN-DATE-EXIT.
000230    EXIT.
