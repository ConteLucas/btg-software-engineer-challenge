000100*    FDEVTOUT.CBL -- notification/event record.  One record per
000110*    event published: ORDER_VALIDATION, ORDER_CREATED,
000120*    ORDER_PROCESSED on success; ORDER_VALIDATION and ORDER_ERROR
000130*    on failure.  Read back by CLIENT-ORDER-REPORT for run totals
000140*    and the rejected-order lines.
000150    FD  EVENT-OUT
000160        LABEL RECORDS ARE STANDARD.
000170    01  EVENT-OUT-RECORD.
000180        05  EV-EVENT-TYPE             PIC X(16).
000190        05  EV-ORDER-CODE             PIC 9(10).
000200        05  EV-CLIENT-ID              PIC 9(10).
000210        05  EV-ORDER-TOTAL            PIC S9(8)V99.
000220        05  EV-MESSAGE-TEXT           PIC X(80).
000230        05  FILLER                    PIC X(04).
