000100*    SLEVTOUT.CBL -- FILE-CONTROL entry for the notification/
000110*    event file (validation, created, processed and error events).
000120    SELECT EVENT-OUT ASSIGN TO "EVENTOUT"
000130        ORGANIZATION IS LINE SEQUENTIAL
000140        FILE STATUS IS FS-EVENT-OUT.
