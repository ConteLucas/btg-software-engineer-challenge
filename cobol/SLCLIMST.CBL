000100*    SLCLIMST.CBL -- FILE-CONTROL entry for the client master,
000110*    kept in CLIENT-ID sequence, read once to load WS-CLIENT-TABLE.
000120    SELECT CLIENT-MASTER ASSIGN TO "CLIMSTIN"
000130        ORGANIZATION IS SEQUENTIAL
000140        FILE STATUS IS FS-CLIENT-MST.
