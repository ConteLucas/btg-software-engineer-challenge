000100*    SLORITEM.CBL -- FILE-CONTROL entry for the order-item
000110*    output file, one record per item of a processed order.
000120    SELECT ORDER-ITEM-OUT ASSIGN TO "ORDITMOT"
000130        ORGANIZATION IS SEQUENTIAL
000140        FILE STATUS IS FS-ORDER-ITM-OUT.
