000100*    SLORDOUT.CBL -- FILE-CONTROL entry for the processed order
000110*    output file.  Written by PROCESS-ORDER-BATCH, re-read (and
000120*    re-sorted by client) by CLIENT-ORDER-REPORT.
000130    SELECT ORDER-OUT ASSIGN TO "ORDEROUT"
000140        ORGANIZATION IS SEQUENTIAL
000150        FILE STATUS IS FS-ORDER-OUT.
