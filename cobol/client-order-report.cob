000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CLIENT-ORDER-REPORT.
000120 AUTHOR.  J P WESTBROOK.
000130 INSTALLATION.  CASTLEGATE SECURITIES - BACK OFFICE BATCH OPERATIONS.
000140 DATE-WRITTEN.  06/02/1988.
000150 DATE-COMPILED.
000160 SECURITY.  CONFIDENTIAL - RESTRICTED TO AUTHORIZED OPERATIONS AND
000170     APPLICATIONS DEVELOPMENT STAFF ONLY.
000180*    ---------------------------------------------------------------------
000190*
000200*    CLIENT-ORDER-REPORT
000210*    --------------------------------------------------------------
000220*    Re-sorts the order file PROCESS-ORDER-BATCH just wrote into
000230*    client-id sequence and prints the order-processing report: one
000240*    detail line per order, a count and total at each client break,
000250*    a rejected-orders section pulled back off the event file, and
000260*    the run's final control totals.  Runs as a separate step so the
000270*    batch can be rerun without reprinting.
000280*
000290*    WHY A SORT INSTEAD OF READING ORDER-OUT DIRECTLY.  ORDER-OUT is
000300*    written by PROCESS-ORDER-BATCH in the order the order messages
000310*    arrived - essentially arrival-time sequence, not client
000320*    sequence.  The report needs one section per client with a
000330*    count and a total at each client break, which only works if
000340*    every order for a given client is read together; a SORT on
000350*    SORT-CLIENT-ID is the cheapest way to get there without asking
000360*    the batch step to maintain its own client-sequenced output.
000370*
000380*    WHY THE ORDER-TOTAL CROSS-CHECK EXISTS AT ALL.  CR-1990-037
000390*    came out of an internal audit finding that the printed order
000400*    total could, in principle, diverge from the total actually
000410*    posted to ORDER-OUT if a future change to either program ever
000420*    let the two drift - the auditor asked for a second, independent
000430*    source of the total on every printed line, not just a formatted
000440*    copy of the same field the print line already carries.  The
000450*    PL-GET-ORDER-TOTAL.CBL re-derives the total by
000460*    its own table lookup against ORDER-OUT, entirely independent of
000470*    the WORK-FILE record the detail line is printed from, so a
000480*    divergence between the two would actually mean something went
000490*    wrong, not just that the same value was printed twice.
000500*
000510*    WHY THE RUN TOTALS ARE REBUILT HERE INSTEAD OF CARRIED OVER
000520*    FROM THE BATCH STEP.  PROCESS-ORDER-BATCH already knows its own
000530*    ORDERS READ / PROCESSED / REJECTED / GRAND TOTAL figures and
000540*    displays them to the console when it finishes - this report
000550*    does not read those figures from anywhere, it walks EVENT-OUT
000560*    itself and counts ORDER_PROCESSED and ORDER_ERROR events fresh.
000570*    That duplication is deliberate: if the two totals ever disagree
000580*    it means the event trail and the batch step's own bookkeeping
000590*    have drifted apart, which is exactly the kind of thing this
000600*    report exists to surface, not paper over by trusting one total
000610*    blindly.
000620*
000630*    WHY THE REJECTED-ORDERS SECTION COMES FROM EVENT-OUT, NOT FROM
000640*    A REJECTED-ORDERS FILE.  PROCESS-ORDER-BATCH never writes a
000650*    rejected order anywhere except as an ORDER_ERROR event - there
000660*    is no separate file of rejected orders to sort and print from,
000670*    so this report rebuilds the rejected list, and the ORDERS READ
000680*    / ORDERS PROCESSED / ORDERS REJECTED run totals, entirely by
000690*    scanning EVENT-OUT in 0700-PRINT-REJECTED-SECTION.
000700*
000710*    WHY THIS PROGRAM NEVER WRITES TO ORDER-OUT OR EVENT-OUT.  Both
000720*    files are opened here strictly INPUT - once as the SORT's USING
000730*    file, once directly in 0130-LOAD-ORDER-TABLE, and once again as
000740*    EVENT-OUT in 0700-PRINT-REJECTED-SECTION.  A reporting step has
000750*    no business mutating the files a processing step produced; if
000760*    this report needs to run twice against the same night's files
000770*    (an operator request to reprint, say), the second run must see
000780*    exactly the same data the first run did.
000790*
000800*    WHY D-AUDIT-FLAG AND THE LOOKUP DETAIL LINE ARE SEPARATE
000810*    RECORDS.  D-AUDIT-FLAG is twenty bytes baked into DETAIL-1 so
000820*    every detail line reserves the space whether or not a mismatch
000830*    occurs on that particular order; AUDIT-MSG-LINE is its own 01
000840*    instead of being folded into DETAIL-1 because the "Order not
000850*    found with code:" wording PL-GET-ORDER-TOTAL.CBL builds can run
000860*    to eighty bytes on its own, which would have forced DETAIL-1
000870*    itself past 132 bytes on every line printed, not just the rare
000880*    one with a mismatch.
000890*
000900*    CHANGE LOG
000910*    --------------------------------------------------------------
000920*    06/02/1988  JPW  CR-1988-009  ORIGINAL PROGRAM WRITTEN, SPLIT
000930*                                  OUT OF PROCESS-ORDER-BATCH.
000940*    02/03/1989  JPW  CR-1989-022  TOTAL COLUMN WIDENED TO MATCH
000950*                                  THE BATCH STEP'S NEW FIELD WIDTH.
000960*    09/14/1990  MKT  CR-1990-037  ORDER-TOTAL CROSS-CHECK ADDED
000970*                                  AGAINST THE SORTED ORDER FILE, AN
000980*                                  AUDITOR ASKED FOR A SECOND SOURCE
000990*                                  ON THE PRINTED TOTALS.
001000*    04/19/1993  SAH  PR-1993-014  REJECTED SECTION WAS SKIPPING THE
001010*                                  LAST ORDER_ERROR RECORD ON THE
001020*                                  FILE - FIXED THE LOOK-AHEAD READ.
001030*    08/30/1993  SAH  CR-1993-061  ORDER TABLE RAISED TO 5000 TO
001040*                                  MATCH THE BATCH STEP.
001050*    02/17/1995  SAH  PR-1995-006  CLIENT ID COLUMN ON THE DETAIL
001060*                                  LINE WAS BLANK ON A PAGE'S FIRST
001070*                                  LINE WHEN A CLIENT'S ORDERS SPAN A
001080*                                  PAGE BREAK - DETAIL LINE NOW MOVES
001090*                                  WS-CURRENT-CLIENT-ID EVERY LINE,
001100*                                  NOT JUST THE FIRST ONE PER CLIENT.
001110*    11/19/1998  SAH  CR-1998-084  YEAR 2000 REMEDIATION - REPORT Y2K-98
001120*                                  DATE NOW STAMPED FROM FROM DATE
001130*                                  YYYYMMDD INSTEAD OF THE OPERATOR
001140*                                  TYPING IT IN AT RUN TIME.
001150*    03/08/1999  SAH  CR-1998-084  Y2K REGRESSION PASS SIGNED OFF.
001160*    05/06/2004  DLC  CR-2004-011  PROGRAM ADDED AS ITS OWN BATCH
001170*                                  STEP, CALLED FROM
001180*                                  ORDER-PROCESSING-RUN.
001190*    01/22/2005  DLC  PR-2005-003  PAGE-FULL THRESHOLD CHECKED AHEAD
001200*                                  OF THE CLIENT BREAK LINES AS WELL
001210*                                  AS THE DETAIL LINES, SO A BREAK NO
001220*                                  LONGER PRINTS BELOW THE BOTTOM OF
001230*                                  THE PAGE.
001240*    10/11/2006  DLC  PR-2006-031  GRAND TOTAL EDIT PICTURE WAS ONE
001250*                                  DIGIT SHORT ON A HEAVY QUARTER-END
001260*                                  RUN - WIDENED TO NINE DIGITS.
001270*    08/14/2009  DLC  PR-2009-022  ORDER-TOTAL LOOKUP'S "NOT FOUND" TEXT
001280*                                  WAS NEVER ACTUALLY PRINTED ANY-
001290*                                  WHERE - THE WORKING-STORAGE FIELD
001300*                                  WAS BEING BUILT AND THEN DROPPED.
001310*                                  ADDED THE LOOKUP DETAIL LINE BELOW
001320*                                  THE AUDIT MISMATCH FLAG SO THE
001330*                                  REASON IS VISIBLE ON THE PRINTOUT.
001340*    03/02/2012  DLC  PR-2012-008  RUN TOTALS WERE COUNTING AN EVENT
001350*                                  TWICE ON A RERUN THAT APPENDED TO
001360*                                  AN EVENT-OUT FILE NOT TRUNCATED
001370*                                  BETWEEN RUNS - CONFIRMED THIS IS AN
001380*                                  OPERATIONS PROCEDURE ISSUE, NOT A
001390*                                  PROGRAM DEFECT, SINCE EVENT-OUT IS
001400*                                  ALWAYS OPENED FRESH FOR INPUT HERE
001410*                                  AND NEVER EXTENDED BY THIS PROGRAM.
001420*
001430*    ---------------------------------------------------------------------
001440 ENVIRONMENT DIVISION.
001450 CONFIGURATION SECTION.
001460 SPECIAL-NAMES.
001470*    C01 is the channel punched on the carriage-control tape for the
001480*    top of a new page on this shop's print spooler; 0160-PRINT-
001490*    HEADINGS never references C01 directly, it relies on WRITE ...
001500*    AFTER ADVANCING PAGE, but the mnemonic is declared here the same
001510*    way every print program in the shop declares it.
001520     C01 IS TOP-OF-FORM.
001530
001540 INPUT-OUTPUT SECTION.
001550 FILE-CONTROL.
001560
001570*    Input - the order file PROCESS-ORDER-BATCH wrote, read once
001580*    up front to load WS-ORDER-TABLE, then sorted and read again
001590*    off WORK-FILE for the actual report pass.
001600     COPY "SLORDOUT.CBL".
001610*    Input - scanned once, after the order section prints, purely
001620*    to rebuild the rejected-orders list and the run totals.
001630     COPY "SLEVTOUT.CBL".
001640
001650*    The printed report itself - line sequential, one 132-byte
001660*    record per printed line, the shop's standard print-file
001670*    organization for anything meant to go to an actual printer.
001680     SELECT REPORT-OUT
001690            ASSIGN TO "RPTOUT"
001700            ORGANIZATION IS LINE SEQUENTIAL.
001710
001720*    Holds ORDER-OUT after it comes back from the SORT in client-ID
001730*    sequence - this program reads its detail lines from here, not
001740*    from ORDER-OUT directly.
001750     SELECT WORK-FILE
001760            ASSIGN TO "WORKFILE"
001770            ORGANIZATION IS SEQUENTIAL.
001780
001790*    Scratch sort work file - SORT-FILE never has application logic
001800*    run against it directly, it exists only because the SORT verb
001810*    needs a named SD to sort through.
001820     SELECT SORT-FILE
001830            ASSIGN TO "SRTWORK1".
001840
001850 DATA DIVISION.
001860 FILE SECTION.
001870
001880*    ORDER-OUT's record layout - OO-ORDER-CODE and OO-ORDER-TOTAL are
001890*    the only two fields this program's own 0150-STORE-ORDER-IN-
001900*    TABLE copies out of it; the rest of the record rides along
001910*    because the copybook is shared with PROCESS-ORDER-BATCH and is
001920*    not trimmed down per consumer.
001930     COPY "FDORDOUT.CBL".
001940*    EVENT-OUT's record layout - EV-EVENT-TYPE, EV-ORDER-CODE and
001950*    EV-MESSAGE-TEXT are the three fields 0720-SCAN-ONE-EVENT and
001960*    0730-PRINT-ONE-REJECT actually reference.
001970     COPY "FDEVTOUT.CBL".
001980
001990*    PRINTER-RECORD is one undifferentiated 132-byte line - every
002000*    heading, detail, break and totals record in WORKING-STORAGE
002010*    below is MOVEd into this same field before it is written, the
002020*    shop's usual single print-record approach rather than a
002030*    separate FD record per report line type.
002040     FD  REPORT-OUT
002050         LABEL RECORDS ARE OMITTED.
002060     01  PRINTER-RECORD                PIC X(132).
002070
002080*    Layout mirrors ORDER-OUT's own record - WORK-FILE is the same
002090*    data, just physically resequenced by the SORT above.
002100     FD  WORK-FILE
002110         LABEL RECORDS ARE STANDARD.
002120     01  WORK-ORDER-RECORD.
002130*        This is SORT-CLIENT-ID's counterpart field once the record
002140*        comes back out of the sort - still ten digits, same as the
002150*        order code, since client IDs are assigned from the same
002160*        numbering scheme ORDER-OUT uses.
002170         05  WORK-ORDER-CODE           PIC 9(10).
002180         05  WORK-CLIENT-ID            PIC 9(10).
002190*        Printed on the detail line as D-ITEM-COUNT, three digits
002200*        being enough for any order this shop's item-count validation
002210*        in PROCESS-ORDER-BATCH allows through.
002220         05  WORK-ITEM-COUNT           PIC 9(03).
002230*        Printed as D-ORDER-TOTAL and summed into WS-CLIENT-ORDER-
002240*        TOTAL - the figure the PL-GET-ORDER-TOTAL.CBL cross-check
002250*        below is verifying against.
002260         05  WORK-ORDER-TOTAL          PIC S9(8)V99.
002270*        Not printed on the detail line and not used in the break
002280*        logic - carried through purely because it was already on
002290*        ORDER-OUT and dropping it from the sorted copy would have
002300*        bought nothing.
002310         05  WORK-CREATED-DATE         PIC X(10).
002320         05  FILLER                    PIC X(07).
002330
002340*    Elementary alpha view of the whole work record, DISPLAYed to
002350*    the console by 0300-PRINT-ONE-ORDER whenever the total
002360*    cross-check flags a mismatch, so an operator chasing a
002370*    CR-1990-037 complaint can read the raw fields off the job log
002380*    without having to pull WORK-FILE off tape.
002390     01  WORK-ORDER-ALPHA REDEFINES WORK-ORDER-RECORD PIC X(50).
002395
002396*    SD record, deliberately laid out field-for-field identical to
002400*    WORK-ORDER-RECORD - SORT-FILE only ever exists for the
002410*    duration of the SORT statement in 0100-INITIALIZE-REPORT, the
002420*    record here and WORK-ORDER-RECORD above are the same data
002430*    passing through two different phases of the one sort.
002440     SD  SORT-FILE.
002450     01  SORT-ORDER-RECORD.
002460*        SORT-CLIENT-ID is the only field named in the SORT
002470*        statement's key clause; the rest are carried through
002480*        unchanged, field for field, on both sides of the sort.
002490         05  SORT-ORDER-CODE           PIC 9(10).
002500         05  SORT-CLIENT-ID            PIC 9(10).
002510         05  SORT-ITEM-COUNT           PIC 9(03).
002520         05  SORT-ORDER-TOTAL          PIC S9(8)V99.
002530         05  SORT-CREATED-DATE         PIC X(10).
002540         05  FILLER                    PIC X(07).
002550
002560 WORKING-STORAGE SECTION.
002570
002580*    Stamped fresh by this program's own 0120-STAMP-RUN-DATE call -
002590*    not passed down from PROCESS-ORDER-BATCH, since the two steps
002600*    do not share working storage across job steps, only the files
002610*    between them.  In the ordinary case both steps run the same
002620*    calendar night and the two dates agree; a rerun of just this
002630*    report on a later date would show that later date, which is
002640*    the report's own run date, not necessarily the batch's.
002650     COPY "WS-RUN-DATE.CBL".
002660
002670*    ---------- REPORT HEADINGS -----------------------------------------
002680*    Printed once per page by 0160-PRINT-HEADINGS - title carries
002690*    today's run date so a printout pulled off the shelf months
002700*    later still shows which night's run it came from.
002710     01  TITLE-LINE.
002720         05  FILLER                    PIC X(36) VALUE SPACES.
002730         05  FILLER                    PIC X(32)
002740             VALUE "CLIENT / ORDER PROCESSING REPORT".
002750         05  FILLER                    PIC X(41) VALUE SPACES.
002760         05  FILLER                    PIC X(05) VALUE "RUN: ".
002770*        Set once, at 0100-INITIALIZE-REPORT, from WS-RUN-DATE-FMT -
002780*        the same run-date stamp every output record in the suite
002790*        carries, formatted here for a human reader instead of a
002800*        downstream program.
002810         05  H-RUN-DATE                PIC X(10).
002820         05  FILLER                    PIC X(08) VALUE SPACES.
002830
002870*    Page number only - kept on its own print line rather than
002880*    tacked onto TITLE-LINE so the two can be moved independently
002890*    if a future change widens one without the other.
002900     01  PAGE-LINE.
002910         05  FILLER                    PIC X(114) VALUE SPACES.
002920         05  FILLER                    PIC X(06) VALUE "PAGE: ".
002930*        WS-PAGE-NUMBER, incremented once per page by 0160-PRINT-
002940*        HEADINGS before this field is filled.
002950         05  H-PAGE-NUMBER             PIC ZZZ9.
002960         05  FILLER                    PIC X(08) VALUE SPACES.
002970
002980*    Column captions - printed once per page, right above the
002990*    underline row in HEADING-2, above the first detail line of
003000*    each new page or each new client section.
003010     01  HEADING-1.
003020         05  FILLER                    PIC X(02) VALUE SPACES.
003030         05  FILLER                    PIC X(11) VALUE "ORDER CODE".
003040         05  FILLER                    PIC X(03) VALUE SPACES.
003050         05  FILLER                    PIC X(09) VALUE "CLIENT ID".
003060         05  FILLER                    PIC X(06) VALUE SPACES.
003070         05  FILLER                    PIC X(05) VALUE "ITEMS".
003080         05  FILLER                    PIC X(06) VALUE SPACES.
003090         05  FILLER                    PIC X(13) VALUE "ORDER TOTAL".
003100         05  FILLER                    PIC X(77) VALUE SPACES.
003110
003120*    Underline row beneath the column captions - cosmetic only, no
003130*    field here is ever referenced in PROCEDURE DIVISION beyond the
003140*    one MOVE that sends the whole group to PRINTER-RECORD.
003150     01  HEADING-2.
003160         05  FILLER                    PIC X(02) VALUE SPACES.
003170         05  FILLER                    PIC X(11) VALUE "==========".
003180         05  FILLER                    PIC X(03) VALUE SPACES.
003190         05  FILLER                    PIC X(09) VALUE "=========".
003200         05  FILLER                    PIC X(06) VALUE SPACES.
003210         05  FILLER                    PIC X(05) VALUE "=====".
003220         05  FILLER                    PIC X(06) VALUE SPACES.
003230         05  FILLER                    PIC X(13) VALUE "=============".
003240         05  FILLER                    PIC X(77) VALUE SPACES.
003250
003260*    One of these is printed per order, by 0300-PRINT-ONE-ORDER.
003270     01  DETAIL-1.
003280         05  FILLER                    PIC X(02) VALUE SPACES.
003290*        WORK-ORDER-CODE, zero-suppressed for the printed page.
003300         05  D-ORDER-CODE              PIC Z(9)9.
003310         05  FILLER                    PIC X(03) VALUE SPACES.
003320*        WORK-CLIENT-ID - repeated on every line within a client's
003330*        section, not just the first, so a page that starts mid-
003340*        client still identifies whose orders are being shown.
003350         05  D-CLIENT-ID               PIC Z(9)9.
003360         05  FILLER                    PIC X(06) VALUE SPACES.
003370         05  D-ITEM-COUNT              PIC ZZ9.
003380         05  FILLER                    PIC X(06) VALUE SPACES.
003390*        Matches CB-CLIENT-TOTAL's editing exactly one digit
003400*        narrower, since a single order's total cannot be as large
003410*        as a whole client's accumulated total.
003420         05  D-ORDER-TOTAL             PIC ZZ,ZZZ,ZZ9.99-.
003430*        CR-1990-037 - blank unless PL-GET-ORDER-TOTAL.CBL disagreed
003440*        with this line's own total, in which case this carries the
003450*        flag text an auditor scanning the report would look for.
003460         05  D-AUDIT-FLAG              PIC X(20).
003470         05  FILLER                    PIC X(58) VALUE SPACES.
003480
003490*    Printed once per client, by 0400-PRINT-CLIENT-BREAK, right
003500*    after the last detail line for that client - the count and
003510*    total are whatever WS-CLIENT-ORDER-COUNT and WS-CLIENT-ORDER-
003520*    TOTAL accumulated while that client's orders were being
003530*    printed.
003540     01  CONTROL-BREAK-LINE.
003550         05  FILLER                    PIC X(02) VALUE SPACES.
003560         05  FILLER                    PIC X(10) VALUE "CLIENT ID ".
003570*        WS-CURRENT-CLIENT-ID, the client this break is closing out.
003580         05  CB-CLIENT-ID              PIC Z(9)9.
003590         05  FILLER                    PIC X(04) VALUE SPACES.
003600         05  FILLER                    PIC X(08) VALUE "ORDERS: ".
003610*        Count of orders printed for this one client only, not a
003620*        running total across the whole report.
003630         05  CB-ORDER-COUNT            PIC ZZZ9.
003640         05  FILLER                    PIC X(04) VALUE SPACES.
003650         05  FILLER                    PIC X(07) VALUE "TOTAL: ".
003660*        Sum of this client's own orders' totals, not the report's
003670*        grand total - that one only appears on FINAL-TOTALS-5.
003680         05  CB-CLIENT-TOTAL           PIC ZZZ,ZZZ,ZZ9.99-.
003690         05  FILLER                    PIC X(68) VALUE SPACES.
003700
003710*    CR-1990-037 follow-up - when PL-GET-ORDER-TOTAL.CBL cannot find
003720*    the order code at all (as opposed to finding it with a total
003730*    that disagrees), WS-LOOKUP-MESSAGE carries the library's own
003740*    "Order not found with code:" wording; this line is how that
003750*    text actually reaches the printed report instead of sitting
003760*    unused in working storage.
003770     01  AUDIT-MSG-LINE.
003780         05  FILLER                    PIC X(04) VALUE SPACES.
003790         05  FILLER                    PIC X(16) VALUE "LOOKUP DETAIL: ".
003800         05  AM-MESSAGE-TEXT           PIC X(80).
003810         05  FILLER                    PIC X(32) VALUE SPACES.
003820
003830*    Printed once, ahead of the rejected-orders list, whether or
003840*    not the run actually had any rejections - an empty section
003850*    with a heading and no lines under it tells the reader the run
003860*    was clean, rather than leaving them wondering if the section
003870*    was simply omitted.
003880     01  REJECT-HEADING-1.
003890         05  FILLER                    PIC X(36) VALUE SPACES.
003900         05  FILLER                    PIC X(24) VALUE "REJECTED ORDERS".
003910         05  FILLER                    PIC X(72) VALUE SPACES.
003920
003930*    One per ORDER_ERROR event found on EVENT-OUT - RJ-REASON is
003940*    the WS-REJECT-REASON text PROCESS-ORDER-BATCH published on
003950*    that order's event, carried through unchanged.
003960     01  REJECT-LINE.
003970         05  FILLER                    PIC X(02) VALUE SPACES.
003980         05  FILLER                    PIC X(06) VALUE "ORDER ".
003990         05  RJ-ORDER-CODE             PIC Z(9)9.
004000         05  FILLER                    PIC X(04) VALUE SPACES.
004010         05  FILLER                    PIC X(08) VALUE "REASON: ".
004020         05  RJ-REASON                 PIC X(80).
004030         05  FILLER                    PIC X(22) VALUE SPACES.
004040
004050*    ---------- RUN CONTROL TOTALS LINES ---------------------------------
004060*    Printed at the very end of the report - these five records are
004070*    the report's own copy of the same totals PROCESS-ORDER-BATCH
004080*    already displayed to the console, rebuilt independently here
004090*    from EVENT-OUT so a reader of the printed report does not have
004100*    to go find the batch step's console log to see them.
004110     01  FINAL-TOTALS-1.
004120         05  FILLER                    PIC X(36) VALUE SPACES.
004130         05  FILLER              PIC X(20) VALUE "RUN CONTROL TOTALS".
004140         05  FILLER                    PIC X(76) VALUE SPACES.
004150
004160*    Total of WS-ORDERS-PROCESSED and WS-ORDERS-REJECTED, computed
004170*    right before this line prints - see 0800-PRINT-FINAL-TOTALS.
004180     01  FINAL-TOTALS-2.
004190         05  FILLER                    PIC X(02) VALUE SPACES.
004200         05  FILLER                    PIC X(16) VALUE "ORDERS READ.....".
004210         05  FT-ORDERS-READ            PIC ZZZ,ZZ9.
004220         05  FILLER                    PIC X(107) VALUE SPACES.
004230
004240*    Count of ORDER_PROCESSED events found on EVENT-OUT.
004250     01  FINAL-TOTALS-3.
004260         05  FILLER                    PIC X(02) VALUE SPACES.
004270         05  FILLER                    PIC X(16) VALUE "ORDERS PROCESSED".
004280         05  FT-ORDERS-PROCESSED       PIC ZZZ,ZZ9.
004290         05  FILLER                    PIC X(107) VALUE SPACES.
004300
004310*    Count of ORDER_ERROR events found on EVENT-OUT - the same
004320*    count as the number of lines printed in the rejected section
004330*    above.
004340     01  FINAL-TOTALS-4.
004350         05  FILLER                    PIC X(02) VALUE SPACES.
004360         05  FILLER                    PIC X(16) VALUE "ORDERS REJECTED.".
004370         05  FT-ORDERS-REJECTED        PIC ZZZ,ZZ9.
004380         05  FILLER                    PIC X(107) VALUE SPACES.
004390
004400*    PR-2006-031 - edit picture widened to nine digits of magnitude
004410*    after a quarter-end run truncated an eight-digit field.
004420     01  FINAL-TOTALS-5.
004430         05  FILLER                    PIC X(02) VALUE SPACES.
004440         05  FILLER                    PIC X(16) VALUE "GRAND TOTAL.....".
004450         05  FT-GRAND-TOTAL            PIC ZZZ,ZZZ,ZZ9.99-.
004460         05  FILLER                    PIC X(99) VALUE SPACES.
004470
004480*    ---------- FILE STATUS CODES ----------------------------------
004490     01  WS-FILE-STATUSES.
004500*        WORK-FILE and REPORT-OUT do not get a status field here -
004510*        WORK-FILE's own AT END clause sets WS-END-OF-WORK directly,
004520*        and REPORT-OUT is never read, only written.
004530         05  FS-ORDER-OUT              PIC XX.
004540             88  ORDER-OUT-AT-EOF      VALUE "10".
004550*        Carried for the same reason FS-ORDER-OUT is - a future
004560*        change that wants to test EVENT-OUT's own status code will
004570*        find the field already declared here rather than having to
004580*        add it.  0710-READ-EVENT-RECORD does not reference it today.
004590         05  FS-EVENT-OUT              PIC XX.
004600         05  FILLER                    PIC X(02).
004610
004620*    ---------- SWITCHES ---------------------------------------------
004630*    Drives the main detail-printing loop in 0000-MAIN-LINE - set by
004640*    0170-READ-WORK-RECORD's AT END clause.
004650     77  WS-END-OF-WORK                 PIC X VALUE "N".
004660         88  END-OF-WORK                VALUE "Y".
004670
004680*    Drives the EVENT-OUT scan in 0700-PRINT-REJECTED-SECTION - a
004690*    separate switch from WS-END-OF-WORK because the two files are
004700*    read independently, in two different passes of the program.
004710     77  WS-END-OF-EVENT                PIC X VALUE "N".
004720         88  END-OF-EVENT                VALUE "Y".
004730
004740*    Line counter reset to 6 by 0160-PRINT-HEADINGS every time a new
004750*    page starts - PAGE-FULL fires once 50 lines have gone out on
004760*    the current page, the shop's standard page depth for a 132-
004770*    column report run on this kind of printer stock.
004780     77  WS-PRINTED-LINES               PIC 9(03) COMP.
004790         88  PAGE-FULL                  VALUE 50 THRU 999.
004800
004810     77  WS-PAGE-NUMBER                 PIC 9(04) COMP VALUE ZERO.
004820
004830*    ---------- CONTROL-BREAK ACCUMULATORS -------------------------------
004840*    The client ID the current break is accumulating for - compared
004850*    against WORK-CLIENT-ID on every order read to detect when the
004860*    sorted file has moved on to a new client.
004870     77  WS-CURRENT-CLIENT-ID           PIC 9(10).
004880*    Reset to zero at the top of every client's section by
004890*    0200-PRINT-ORDERS-BY-CLIENT, incremented once per order.
004900     77  WS-CLIENT-ORDER-COUNT          PIC 9(05) COMP VALUE ZERO.
004910*    Same reset discipline as the count above, accumulated from
004920*    each order's own WORK-ORDER-TOTAL as it prints.
004930     77  WS-CLIENT-ORDER-TOTAL          PIC S9(9)V99 VALUE ZERO.
004940
004950*    ---------- ORDER TABLE -- PL-GET-ORDER-TOTAL.CBL CROSS-CHECK --------
004960*    Loaded once from ORDER-OUT at 0130-LOAD-ORDER-TABLE, before the
004970*    SORT's output is ever read - this is the independent source of
004980*    truth PL-GET-ORDER-TOTAL.CBL's 3000-GET-ORDER-TOTAL searches,
004990*    entirely separate from WORK-FILE.  5000 entries matches the
005000*    CR-1993-061 sizing PROCESS-ORDER-BATCH itself uses for its
005010*    duplicate-order-code table, since both tables bound the same
005020*    one night's order volume.
005030     01  WS-ORDER-TABLE.
005040         05  WS-ORD-ENTRY OCCURS 5000 TIMES
005050                         INDEXED BY WS-ORD-TAB-IDX.
005060             10  WS-ORD-CODE           PIC 9(10).
005070             10  WS-ORD-TOTAL          PIC S9(8)V99.
005080             10  FILLER                PIC X(08).
005090
005100     77  WS-ORDER-COUNT                 PIC 9(4) COMP VALUE ZERO.
005110     77  WS-ORD-IDX                     PIC 9(4) COMP.
005120
005130*    Set by 3010-SEARCH-ORDER-TABLE (in PL-GET-ORDER-TOTAL.CBL) when
005140*    the order code being looked up is actually on WS-ORDER-TABLE.
005150     77  WS-FOUND-ORDER                 PIC X VALUE "N".
005160         88  FOUND-ORDER                VALUE "Y".
005170
005180*    Set by 0300-PRINT-ONE-ORDER just before calling 3000-GET-ORDER-
005190*    TOTAL - this is the input side of the cross-check call.
005200     77  WS-LOOKUP-ORDER-CODE           PIC 9(10).
005210*    The total PL-GET-ORDER-TOTAL.CBL found for WS-LOOKUP-ORDER-CODE,
005220*    compared against WORK-ORDER-TOTAL back in 0300-PRINT-ONE-ORDER.
005230     77  WS-LOOKUP-TOTAL                PIC S9(8)V99.
005240*    Built by PL-GET-ORDER-TOTAL.CBL only when the order code could
005250*    not be found at all - printed by 0310-PRINT-AUDIT-MESSAGE so
005260*    the wording actually reaches the report.
005270     77  WS-LOOKUP-MESSAGE              PIC X(80).
005280*    Bumped every time the cross-check disagrees, in either of its
005290*    two ways (not found, or found with a different total) -
005300*    displayed to the console at 0000-MAIN-LINE so operations knows
005310*    without having to read the whole report.
005320     77  WS-AUDIT-MISMATCH-COUNT        PIC 9(05) COMP VALUE ZERO.
005321*    Edited copy of the count above - STRING cannot take a COMP
005322*    operand directly, so the mismatch banner below builds its
005323*    wording off this zoned-decimal field instead.
005324     77  WS-MISMATCH-COUNT-ED           PIC ZZZZ9.
005325
005326*    ---------- CONSOLE SUMMARY BANNER ---------------------------------
005327*    Same one-DISPLAY-instead-of-several idiom ORDER-PROCESSING-RUN
005328*    uses for its own run banners - built once by STRING, then
005329*    DISPLAYed in one shot through the alpha REDEFINES below instead
005330*    of as several separate DISPLAY operands.
005331     01  WS-REPORT-SUMMARY.
005332         05  FILLER                    PIC X(20) VALUE SPACES.
005333         05  WS-SUMMARY-TEXT           PIC X(40).
005334         05  FILLER                    PIC X(20) VALUE SPACES.
005335
005336*    Elementary alpha view of the whole summary line, used only on
005337*    the DISPLAY verb so the three group fields above print as one
005338*    contiguous line instead of three separate fields.
005339     01  WS-REPORT-SUMMARY-ALPHA REDEFINES WS-REPORT-SUMMARY PIC X(80).
005340
005341*    ---------- RUN TOTALS REBUILT FROM THE EVENT FILE -------------------
005350*    These four are rebuilt entirely from EVENT-OUT in 0700-PRINT-
005360*    REJECTED-SECTION / 0720-SCAN-ONE-EVENT - this program never
005370*    reads any total PROCESS-ORDER-BATCH already computed, it
005380*    derives its own from the notification trail as a second,
005390*    independent count.
005400*    Not incremented directly anywhere - 0800-PRINT-FINAL-TOTALS
005410*    computes it as processed plus rejected once the EVENT-OUT scan
005420*    is finished.
005430     77  WS-ORDERS-READ                 PIC 9(7) COMP VALUE ZERO.
005440     77  WS-ORDERS-PROCESSED            PIC 9(7) COMP VALUE ZERO.
005450     77  WS-ORDERS-REJECTED             PIC 9(7) COMP VALUE ZERO.
005460*    Summed only from ORDER_PROCESSED events' EV-ORDER-TOTAL -
005470*    rejected orders never contributed a total to ORDER-OUT in the
005480*    first place, so there is nothing of theirs to add in here.
005490     77  WS-GRAND-TOTAL                 PIC S9(9)V99 VALUE ZERO.
005500*    ---------------------------------------------------------------------
005510
005520 PROCEDURE DIVISION.
005530
005540 0000-MAIN-LINE.
005550
005560*    Sort, load the cross-check table, stamp the date, open the
005570*    print file, prime the first WORK-FILE read.
005580     PERFORM 0100-INITIALIZE-REPORT
005590         THRU 0100-INITIALIZE-REPORT-EXIT.
005600
005610*    An empty WORK-FILE means PROCESS-ORDER-BATCH posted nothing -
005620*    every order that night was rejected, or ORDER-MSG was itself
005630*    empty.  Printed plainly rather than just skipping straight to
005640*    the rejected section, so a reader does not mistake a quiet
005650*    report for one that never ran.
005660     IF END-OF-WORK
005670*        WRITE ... BEFORE ADVANCING 1 here, not AFTER - this one
005680*        line prints on the page 0160-PRINT-HEADINGS already put up
005690*        at the top of 0100-INITIALIZE-REPORT, with no blank line
005700*        ahead of it the way a detail line would normally get.
005710         MOVE "NO PROCESSED ORDERS ON THE ORDER FILE" TO PRINTER-RECORD
005720         WRITE PRINTER-RECORD BEFORE ADVANCING 1
005730     ELSE
005740         PERFORM 0200-PRINT-ORDERS-BY-CLIENT
005750             UNTIL END-OF-WORK.
005760
005770*    Rebuilds the rejected list and the run totals from EVENT-OUT -
005780*    runs whether or not the order section above printed anything.
005790     PERFORM 0700-PRINT-REJECTED-SECTION
005800         THRU 0700-PRINT-REJECTED-SECTION-EXIT.
005810
005820     PERFORM 0800-PRINT-FINAL-TOTALS
005830         THRU 0800-PRINT-FINAL-TOTALS-EXIT.
005840
005850*    Console line only, not printed on the report itself - this is
005860*    the same kind of operator-facing summary PROCESS-ORDER-BATCH
005870*    writes for its own run totals, so a bad run is visible on the
005880*    job log without anyone having to pull the printed report.
005890     IF WS-AUDIT-MISMATCH-COUNT GREATER THAN ZERO
005895         MOVE WS-AUDIT-MISMATCH-COUNT TO WS-MISMATCH-COUNT-ED
005896         MOVE SPACES                TO WS-REPORT-SUMMARY
005897         STRING "CLIENT-ORDER-REPORT - ORDER-TOTAL AUDIT MISMATCHES: "
005898                                          DELIMITED BY SIZE
005899                WS-MISMATCH-COUNT-ED DELIMITED BY SIZE
005900                INTO WS-SUMMARY-TEXT
005905         DISPLAY WS-REPORT-SUMMARY-ALPHA.
005920
005930     PERFORM 0900-FINISH-REPORT
005940         THRU 0900-FINISH-REPORT-EXIT.
005950
005960*    Only exit point in the program - every paragraph above this
005970*    line is reached by PERFORM, never by falling through from one
005980*    paragraph into the next.
005990     STOP RUN.
006000*    ---------------------------------------------------------------------
006010
006020 0100-INITIALIZE-REPORT.
006030
006040*    ORDER-OUT itself is opened and closed entirely inside this one
006050*    SORT statement (USING/GIVING) - the program never has its own
006060*    OPEN/CLOSE for ORDER-OUT as the SORT's input, only as the
006070*    separate read in 0130-LOAD-ORDER-TABLE below.
006080     SORT SORT-FILE
006090         ON ASCENDING KEY SORT-CLIENT-ID
006100         USING ORDER-OUT
006110         GIVING WORK-FILE.
006120
006130     PERFORM 0120-STAMP-RUN-DATE
006140         THRU 0120-STAMP-RUN-DATE-EXIT.
006150
006160*    Loads WS-ORDER-TABLE from ORDER-OUT a second time, separately
006170*    from the SORT above - the SORT only resequences records on the
006180*    way to WORK-FILE, it does not leave a copy of ORDER-OUT's
006190*    contents sitting anywhere this program can search.
006200     PERFORM 0130-LOAD-ORDER-TABLE
006210         THRU 0130-LOAD-ORDER-TABLE-EXIT.
006220
006230*    WORK-FILE is opened INPUT here, after the SORT above has already
006240*    produced it - the SORT's own GIVING clause is what actually
006250*    creates and closes WORK-FILE as an output file; this OPEN is a
006260*    second, independent open for the read pass that follows.
006270     OPEN OUTPUT REPORT-OUT.
006280     OPEN INPUT  WORK-FILE.
006290
006300*    H-RUN-DATE is filled once here, not once per page - TITLE-LINE
006310*    is re-moved to PRINTER-RECORD on every page break in 0160-PRINT-
006320*    HEADINGS, but the date portion of it never changes mid-run.
006330     MOVE WS-RUN-DATE-FMT           TO H-RUN-DATE.
006340     MOVE ZERO                      TO WS-PAGE-NUMBER.
006350     MOVE "N"                       TO WS-END-OF-WORK.
006360
006370     PERFORM 0160-PRINT-HEADINGS
006380         THRU 0160-PRINT-HEADINGS-EXIT.
006390
006400*    Look-ahead read, priming WORK-CLIENT-ID for the very first
006410*    client-break comparison in 0200-PRINT-ORDERS-BY-CLIENT.
006420     PERFORM 0170-READ-WORK-RECORD.
006430
006440 0100-INITIALIZE-REPORT-EXIT.
006450     EXIT.
006460*    ---------------------------------------------------------------------
006470
006480 0130-LOAD-ORDER-TABLE.
006490
006500*    ORDER-OUT is opened, read start to finish, and closed again
006510*    here - entirely separate from the SORT's own OPEN/CLOSE of the
006520*    same physical file a moment earlier in 0100-INITIALIZE-REPORT.
006530*    Standard prime-the-pump pattern - one read ahead of the
006540*    PERFORM UNTIL, so the first record is already in hand before
006550*    the loop's end test runs for the first time.
006560     OPEN INPUT ORDER-OUT.
006570     PERFORM 0140-READ-ORDER-OUT-RECORD.
006580     PERFORM 0150-STORE-ORDER-IN-TABLE
006590         UNTIL ORDER-OUT-AT-EOF.
006600     CLOSE ORDER-OUT.
006610
006620 0130-LOAD-ORDER-TABLE-EXIT.
006630     EXIT.
006640*    ---------------------------------------------------------------------
006650
006660 0140-READ-ORDER-OUT-RECORD.
006670
006680*    SET ... TO TRUE rather than a MOVE of a literal - the only
006690*    place in this program that sets an 88-level this way rather
006700*    than moving "Y" to its parent field directly.
006710     READ ORDER-OUT
006720         AT END
006730             SET ORDER-OUT-AT-EOF TO TRUE.
006740*    ---------------------------------------------------------------------
006750
006760 0150-STORE-ORDER-IN-TABLE.
006770
006780*    Only the two fields the cross-check actually needs are copied
006790*    in - item count and created date from ORDER-OUT are not part
006800*    of WS-ORD-ENTRY at all, since PL-GET-ORDER-TOTAL.CBL has no use
006810*    for them.
006820*    WS-ORDER-COUNT doubles as both the running entry count and the
006830*    index of the entry being filled, the same bookkeeping convention
006840*    PROCESS-ORDER-BATCH uses for its own WS-CLIENT-TABLE.
006850     ADD 1                          TO WS-ORDER-COUNT.
006860     SET WS-ORD-TAB-IDX             TO WS-ORDER-COUNT.
006870
006880     MOVE OO-ORDER-CODE             TO WS-ORD-CODE (WS-ORD-TAB-IDX).
006890     MOVE OO-ORDER-TOTAL            TO WS-ORD-TOTAL (WS-ORD-TAB-IDX).
006900
006910     PERFORM 0140-READ-ORDER-OUT-RECORD.
006920*    ---------------------------------------------------------------------
006930
006940 0170-READ-WORK-RECORD.
006950
006960*    This is the only read against WORK-FILE in the whole program -
006970*    every order detail printed comes off this one read, whether it
006980*    is the look-ahead priming call from 0100-INITIALIZE-REPORT or
006990*    the per-order call at the bottom of 0300-PRINT-ONE-ORDER.
007000     READ WORK-FILE
007010         AT END
007020             MOVE "Y" TO WS-END-OF-WORK.
007030*    ---------------------------------------------------------------------
007040
007050*    Control-break driver - one call per distinct client in the
007060*    sorted WORK-FILE.  Because SORT-CLIENT-ID is the sort key,
007070*    every order for one client is guaranteed to be contiguous by
007080*    the time it reaches here, so a simple "while the client ID has
007090*    not changed" loop is all the break logic needs.
007100 0200-PRINT-ORDERS-BY-CLIENT.
007110
007120*    Both accumulators reset to zero here, at the top of every
007130*    client's section - they belong to WS-CURRENT-CLIENT-ID alone and
007140*    must not carry anything forward from the client just finished.
007150     MOVE WORK-CLIENT-ID            TO WS-CURRENT-CLIENT-ID.
007160     MOVE ZERO                      TO WS-CLIENT-ORDER-COUNT.
007170     MOVE ZERO                      TO WS-CLIENT-ORDER-TOTAL.
007180
007190*    Keeps printing orders for WS-CURRENT-CLIENT-ID until either the
007200*    client ID on the just-read record changes, or the file runs
007210*    out - the OR END-OF-WORK guard is what stops the last client's
007220*    section from looping forever once there is nothing left to
007230*    compare WORK-CLIENT-ID against.
007240     PERFORM 0300-PRINT-ONE-ORDER
007250         UNTIL WORK-CLIENT-ID NOT EQUAL WS-CURRENT-CLIENT-ID
007260            OR END-OF-WORK.
007270
007280     PERFORM 0400-PRINT-CLIENT-BREAK
007290         THRU 0400-PRINT-CLIENT-BREAK-EXIT.
007300*    ---------------------------------------------------------------------
007310
007320*    Prints one detail line per order and, as a side effect, drives
007330*    the PL-GET-ORDER-TOTAL.CBL cross-check for that same order.
007340 0300-PRINT-ONE-ORDER.
007350
007360     IF PAGE-FULL
007370         PERFORM 0160-PRINT-HEADINGS
007380             THRU 0160-PRINT-HEADINGS-EXIT.
007390
007400     MOVE WORK-ORDER-CODE           TO D-ORDER-CODE.
007410     MOVE WORK-CLIENT-ID            TO D-CLIENT-ID.
007420     MOVE WORK-ITEM-COUNT           TO D-ITEM-COUNT.
007430     MOVE WORK-ORDER-TOTAL          TO D-ORDER-TOTAL.
007440
007450*    CR-1990-037 - the cross-check call itself.  WS-LOOKUP-ORDER-
007460*    CODE is the only input the library paragraph needs; it returns
007470*    through WS-FOUND-ORDER, WS-LOOKUP-TOTAL and, on a not-found,
007480*    WS-LOOKUP-MESSAGE.
007490     MOVE WORK-ORDER-CODE           TO WS-LOOKUP-ORDER-CODE.
007500     PERFORM 3000-GET-ORDER-TOTAL
007510         THRU 3000-GET-ORDER-TOTAL-EXIT.
007520
007530     IF FOUND-ORDER AND WS-LOOKUP-TOTAL EQUAL WORK-ORDER-TOTAL
007540         MOVE SPACES                TO D-AUDIT-FLAG
007550     ELSE
007560         MOVE "** AUDIT MISMATCH **" TO D-AUDIT-FLAG
007561         ADD 1                      TO WS-AUDIT-MISMATCH-COUNT
007562         DISPLAY "CLIENT-ORDER-REPORT - AUDIT MISMATCH RAW RECORD: "
007563                 WORK-ORDER-ALPHA
007580         IF NOT FOUND-ORDER
007590             PERFORM 0310-PRINT-AUDIT-MESSAGE
007600                 THRU 0310-PRINT-AUDIT-MESSAGE-EXIT.
007610
007620     MOVE DETAIL-1                  TO PRINTER-RECORD.
007630     WRITE PRINTER-RECORD AFTER ADVANCING 1.
007640     ADD 1                          TO WS-PRINTED-LINES.
007650
007660     ADD 1                          TO WS-CLIENT-ORDER-COUNT.
007670     ADD WORK-ORDER-TOTAL           TO WS-CLIENT-ORDER-TOTAL.
007680
007690     PERFORM 0170-READ-WORK-RECORD.
007700*    ---------------------------------------------------------------------
007710
007720*    Only reached when PL-GET-ORDER-TOTAL.CBL came back with NOT
007730*    FOUND-ORDER - a mismatch where the order WAS found but its
007740*    total disagreed has nothing further to print beyond the
007750*    "** AUDIT MISMATCH **" flag already on the detail line, since
007760*    in that case both totals are already sitting side by side in
007770*    the printed report for whoever reads it to compare.  A not-
007780*    found order has no second total to show, so the not-found
007790*    wording is printed here instead.
007800 0310-PRINT-AUDIT-MESSAGE.
007810
007820     IF PAGE-FULL
007830         PERFORM 0160-PRINT-HEADINGS
007840             THRU 0160-PRINT-HEADINGS-EXIT.
007850
007860     MOVE WS-LOOKUP-MESSAGE         TO AM-MESSAGE-TEXT.
007870     MOVE AUDIT-MSG-LINE            TO PRINTER-RECORD.
007880     WRITE PRINTER-RECORD AFTER ADVANCING 1.
007890     ADD 1                          TO WS-PRINTED-LINES.
007900
007910 0310-PRINT-AUDIT-MESSAGE-EXIT.
007920     EXIT.
007930*    ---------------------------------------------------------------------
007940
007950 0400-PRINT-CLIENT-BREAK.
007960
007970*    WS-CURRENT-CLIENT-ID, not WORK-CLIENT-ID, is what prints here -
007980*    by the time this paragraph runs, WORK-CLIENT-ID may already
007990*    belong to the next client (or be meaningless, at end of file),
008000*    so the break line must use the client ID the counters were
008010*    actually accumulated under.
008020*    PR-2005-003 - the page-full test belongs here too, not just on
008030*    the detail lines, so a break line for the last order on a page
008040*    cannot print past the bottom of the form.
008050     IF PAGE-FULL
008060         PERFORM 0160-PRINT-HEADINGS
008070             THRU 0160-PRINT-HEADINGS-EXIT.
008080
008090     MOVE WS-CURRENT-CLIENT-ID      TO CB-CLIENT-ID.
008100     MOVE WS-CLIENT-ORDER-COUNT     TO CB-ORDER-COUNT.
008110     MOVE WS-CLIENT-ORDER-TOTAL     TO CB-CLIENT-TOTAL.
008120
008130*    Blank line ahead of the break line itself sets the break visibly
008140*    apart from the last detail line above it, the same spacing habit
008150*    used ahead of the rejected-orders heading further down.
008160     MOVE SPACES                    TO PRINTER-RECORD.
008170     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008180     MOVE CONTROL-BREAK-LINE        TO PRINTER-RECORD.
008190     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008200     ADD 2                          TO WS-PRINTED-LINES.
008210
008220 0400-PRINT-CLIENT-BREAK-EXIT.
008230     EXIT.
008240*    ---------------------------------------------------------------------
008250
008260*    Scans EVENT-OUT exactly once, end to end, and does three jobs
008270*    off that single pass: prints the rejected-orders list, and
008280*    rebuilds WS-ORDERS-PROCESSED / WS-ORDERS-REJECTED / WS-GRAND-
008290*    TOTAL from the ORDER_PROCESSED and ORDER_ERROR events it finds
008300*    along the way (see 0720-SCAN-ONE-EVENT).
008310 0700-PRINT-REJECTED-SECTION.
008320
008330*    EVENT-OUT is opened here, not back at 0100-INITIALIZE-REPORT -
008340*    nothing in the order section needs it, so it stays closed for
008350*    the whole first half of the run.
008360     OPEN INPUT EVENT-OUT.
008370     MOVE "N"                       TO WS-END-OF-EVENT.
008380
008390     IF PAGE-FULL
008400         PERFORM 0160-PRINT-HEADINGS
008410             THRU 0160-PRINT-HEADINGS-EXIT.
008420
008430*    Blank line then the heading - same spacing convention the
008440*    run-totals block below follows ahead of FINAL-TOTALS-1.
008450     MOVE SPACES                    TO PRINTER-RECORD.
008460     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008470     MOVE REJECT-HEADING-1          TO PRINTER-RECORD.
008480     WRITE PRINTER-RECORD AFTER ADVANCING 1.
008490     ADD 2                          TO WS-PRINTED-LINES.
008500
008510     PERFORM 0710-READ-EVENT-RECORD.
008520     PERFORM 0720-SCAN-ONE-EVENT
008530         UNTIL END-OF-EVENT.
008540
008550     CLOSE EVENT-OUT.
008560
008570 0700-PRINT-REJECTED-SECTION-EXIT.
008580     EXIT.
008590*    ---------------------------------------------------------------------
008600
008610 0710-READ-EVENT-RECORD.
008620
008630*    EVENT-OUT carries every event PROCESS-ORDER-BATCH wrote, not
008640*    just the ORDER_ERROR ones - ORDER_VALIDATION and ORDER_CREATED
008650*    records pass through 0720-SCAN-ONE-EVENT too, they just fall
008660*    through without matching either branch there.
008670     READ EVENT-OUT
008680         AT END
008690             MOVE "Y" TO WS-END-OF-EVENT.
008700*    ---------------------------------------------------------------------
008710
008720 0720-SCAN-ONE-EVENT.
008730
008740*    PR-1993-014 - every EVENT-OUT record is examined here, success
008750*    counters and the rejected-order lines both come off this one
008760*    pass so the last record on the file is never missed.
008770     IF EV-EVENT-TYPE EQUAL "ORDER_PROCESSED"
008780         ADD 1                      TO WS-ORDERS-PROCESSED
008790         ADD EV-ORDER-TOTAL         TO WS-GRAND-TOTAL
008800     ELSE
008810         IF EV-EVENT-TYPE EQUAL "ORDER_ERROR"
008820             ADD 1                  TO WS-ORDERS-REJECTED
008830             PERFORM 0730-PRINT-ONE-REJECT.
008840
008850     PERFORM 0710-READ-EVENT-RECORD.
008860*    ---------------------------------------------------------------------
008870
008880*    EV-MESSAGE-TEXT on an ORDER_ERROR event is whatever WS-REJECT-
008890*    REASON held when PROCESS-ORDER-BATCH published it - duplicate
008900*    order code, missing item, bad price, whichever rule actually
008910*    fired for that order.
008920 0730-PRINT-ONE-REJECT.
008930
008940     IF PAGE-FULL
008950         PERFORM 0160-PRINT-HEADINGS
008960             THRU 0160-PRINT-HEADINGS-EXIT.
008970
008980*    EV-ORDER-CODE and EV-MESSAGE-TEXT are the only two EVENT-OUT
008990*    fields this paragraph needs off the ORDER_ERROR record.
009000     MOVE EV-ORDER-CODE             TO RJ-ORDER-CODE.
009010     MOVE EV-MESSAGE-TEXT           TO RJ-REASON.
009020
009030     MOVE REJECT-LINE               TO PRINTER-RECORD.
009040     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009050     ADD 1                          TO WS-PRINTED-LINES.
009060*    ---------------------------------------------------------------------
009070
009080*    All five totals lines print together, as one unbroken block -
009090*    deliberately not split across a page boundary the way detail
009100*    lines and the rejected section are allowed to be, so nobody
009110*    reading a printout only sees part of the run control totals.
009120 0800-PRINT-FINAL-TOTALS.
009130
009140     IF PAGE-FULL
009150         PERFORM 0160-PRINT-HEADINGS
009160             THRU 0160-PRINT-HEADINGS-EXIT.
009170
009180*    ORDERS READ is derived, not independently counted - it is
009190*    defined as processed plus rejected, the same relationship
009200*    PROCESS-ORDER-BATCH's own console totals are expected to show.
009210     COMPUTE WS-ORDERS-READ = WS-ORDERS-PROCESSED + WS-ORDERS-REJECTED.
009220
009230*    PR-2006-031 - FT-GRAND-TOTAL is nine digits wide specifically
009240*    because an earlier, eight-digit picture truncated silently on
009250*    a heavy quarter-end run; widening the edited field here was
009260*    the whole fix, WS-GRAND-TOTAL itself did not need to change.
009270     MOVE WS-ORDERS-READ            TO FT-ORDERS-READ.
009280     MOVE WS-ORDERS-PROCESSED       TO FT-ORDERS-PROCESSED.
009290     MOVE WS-ORDERS-REJECTED        TO FT-ORDERS-REJECTED.
009300     MOVE WS-GRAND-TOTAL            TO FT-GRAND-TOTAL.
009310
009320*    One blank line, then the five totals records in a fixed order -
009330*    heading, then read/processed/rejected/grand-total, matching the
009340*    order PROCESS-ORDER-BATCH displays the same figures in on the
009350*    operator console.
009360*    Five separate MOVE/WRITE pairs rather than a loop over a table -
009370*    each of the five lines has its own distinct caption and field,
009380*    so there is no repeating structure here for a table to capture.
009390     MOVE SPACES                    TO PRINTER-RECORD.
009400     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009410     MOVE FINAL-TOTALS-1            TO PRINTER-RECORD.
009420     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009430     MOVE FINAL-TOTALS-2            TO PRINTER-RECORD.
009440     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009450     MOVE FINAL-TOTALS-3            TO PRINTER-RECORD.
009460     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009470     MOVE FINAL-TOTALS-4            TO PRINTER-RECORD.
009480     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009490     MOVE FINAL-TOTALS-5            TO PRINTER-RECORD.
009500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009510
009520 0800-PRINT-FINAL-TOTALS-EXIT.
009530     EXIT.
009540*    ---------------------------------------------------------------------
009550
009560*    EVENT-OUT and ORDER-OUT are already closed by this point - only
009570*    WORK-FILE and REPORT-OUT are still open, so only those two need
009580*    closing here.
009590 0900-FINISH-REPORT.
009600
009610*    No DISPLAY here beyond the WS-AUDIT-MISMATCH-COUNT line already
009620*    issued back in 0000-MAIN-LINE - this paragraph exists purely to
009630*    close the two files still open at this point in the run.
009640     CLOSE WORK-FILE.
009650     CLOSE REPORT-OUT.
009660
009670 0900-FINISH-REPORT-EXIT.
009680     EXIT.
009690*    ---------------------------------------------------------------------
009700
009710*    Called from every paragraph that writes a detail-class line
009720*    whenever WS-PRINTED-LINES says the current page is full, plus
009730*    once up front from 0100-INITIALIZE-REPORT to print page 1's
009740*    headings before the first detail line goes out.
009750 0160-PRINT-HEADINGS.
009760
009770*    WS-PAGE-NUMBER started at zero by 0100-INITIALIZE-REPORT, so
009780*    this first increment brings page 1's own heading to "PAGE:    1"
009790*    rather than "PAGE:    0".
009800     ADD 1                          TO WS-PAGE-NUMBER.
009810     MOVE WS-PAGE-NUMBER            TO H-PAGE-NUMBER.
009820
009830*    ADVANCING PAGE is what actually triggers the physical page
009840*    break on the printer - every other WRITE in this program only
009850*    ever advances by a line count, never PAGE.
009860     MOVE TITLE-LINE                TO PRINTER-RECORD.
009870     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
009880     MOVE PAGE-LINE                 TO PRINTER-RECORD.
009890     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009900*    ADVANCING 2 ahead of HEADING-1 is the blank line that separates
009910*    the title/page-number block above from the column captions
009920*    below - a deliberate visual gap, not an accident of spacing.
009930     MOVE HEADING-1                 TO PRINTER-RECORD.
009940     WRITE PRINTER-RECORD AFTER ADVANCING 2.
009950     MOVE HEADING-2                 TO PRINTER-RECORD.
009960     WRITE PRINTER-RECORD AFTER ADVANCING 1.
009970
009980*    Four heading lines plus the blank line ADVANCING 2 leaves in
009990*    front of HEADING-1 count as six lines already used on the new
010000*    page - WS-PRINTED-LINES starts from there, not from zero.
010010     MOVE 6                         TO WS-PRINTED-LINES.
010020
010030 0160-PRINT-HEADINGS-EXIT.
010040     EXIT.
010050*    ---------------------------------------------------------------------
010060
010070*    Shared library paragraphs - 0120-STAMP-RUN-DATE is the same
010080*    copybook PROCESS-ORDER-BATCH and ORDER-PROCESSING-RUN also
010090*    COPY, and 3000-GET-ORDER-TOTAL is the cross-check paragraph
010100*    this program's 0300-PRINT-ONE-ORDER calls.
010110*    Neither copybook is numbered in this program's own 0100/0200/
010120*    0300 paragraph ranges - library paragraphs keep the numbering
010130*    scheme they arrived with from their own copybook member.
010140     COPY "PL-STAMP-RUN-DATE.CBL".
010150     COPY "PL-GET-ORDER-TOTAL.CBL".
010160*    ---------------------------------------------------------------------
