000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PROCESS-ORDER-BATCH.
000120 AUTHOR.  R C DUNMORE.
000130 INSTALLATION.  CASTLEGATE SECURITIES - BACK OFFICE BATCH OPERATIONS.
000140 DATE-WRITTEN.  05/14/1987.
000150 DATE-COMPILED.
000160 SECURITY.  CONFIDENTIAL - RESTRICTED TO AUTHORIZED OPERATIONS AND
000170     APPLICATIONS DEVELOPMENT STAFF ONLY.
000180*    ---------------------------------------------------------------------
000190*
000200*    PROCESS-ORDER-BATCH
000210*    --------------------------------------------------------------
000220*    Reads the day's incoming order messages, validates each order
000230*    and every item on it, finds (or opens) the owning client,
000240*    prices and totals the order, writes the order, its line items
000250*    and the client master forward, and publishes the processed /
000260*    rejected notification events.  Run control totals are written
000270*    to the operator console when the run finishes.
000280*
000290*    WHY TWO VALIDATION PASSES.  An order is checked once on the way
000300*    in, before we know whether the client exists or what the
000310*    priced total comes to (1000-VALIDATE-ORDER-FOR-PROCESSING), and
000320*    again after pricing (2600-VALIDATE-PROCESSED-ORDER), because the
000330*    second pass is the only place a zero-or-negative computed total
000340*    can be caught - the input message never carries a total, only
000350*    unit prices and quantities, so there is nothing to check for
000360*    that rule until COMPUTE has run.
000370*
000380*    WHY IN-MEMORY TABLES INSTEAD OF INDEXED FILES.  CLIENT-MASTER
000390*    and the order-code duplicate list are both read once per run
000400*    and searched many times per run (every order checks the
000410*    duplicate list, every order looks up its client) - an indexed
000420*    VSAM-style lookup per order would cost a disk I/O every time,
000430*    where an in-memory OCCURS table search costs nothing once the
000440*    table is loaded.  Table sizes (2000 clients, 5000 orders) are
000450*    sized generously above any one night's expected volume; see the
000460*    CR-1990-037 and CR-1993-061 entries below for the history of
000470*    those numbers.
000480*
000490*    WHY REJECTED ORDERS ARE NOT AN ERROR CONDITION.  A rejected
000500*    order is ordinary business, not a run failure - a bad order
000510*    code, a blank product name, a zero quantity, these happen every
000520*    night from upstream data entry mistakes, and the whole point of
000530*    validating here rather than letting a bad record abend the run
000540*    is that one bad order must never stop the other nine hundred
000550*    from posting.  The ORDER_ERROR event published for a rejected
000560*    order is how the originating desk finds out their order did not
000570*    go through and why, without anybody in operations having to
000580*    read a dump.
000590*
000600*    WHY THE TWO EVENT TYPES ON FAILURE.  A rejected order still
000610*    publishes its own ORDER_VALIDATION event (marked failed, not
000620*    omitted) so the notifications team's audit trail shows that
000630*    every order read this run was at least looked at, followed by
000640*    an ORDER_ERROR event carrying the specific reason.  A consumer
000650*    that only watches ORDER_VALIDATION can tell pass from fail
000660*    without subscribing to ORDER_ERROR at all.
000670*
000680*    WHY THE DEFAULT-CLIENT RULE EXISTS.  Before CR-1988-008, an
000690*    order for a client ID not yet on CLIENT-MASTER was rejected
000700*    outright - in practice this meant every new account's very
000710*    first order bounced, because account set-up on the client side
000720*    routinely lagged a day or two behind the sales desk taking the
000730*    first order.  The fix lets PROCESS-ORDER-BATCH manufacture a
000740*    placeholder client record on the spot so the order can still
000750*    post; a human fills in the real name and email on CLIENT-MASTER
000760*    later, and the placeholder is simply overwritten next time that
000770*    client record is loaded and carried forward.
000780*
000790*    CHANGE LOG
000800*    --------------------------------------------------------------
000810*    05/14/1987  RCD  CR-1987-014  ORIGINAL PROGRAM WRITTEN AND
000820*                                  TESTED AGAINST MORNING BATCH.
000830*    11/02/1987  RCD  CR-1987-051  ADDED DUPLICATE ORDER CODE CHECK
000840*                                  PER AUDIT FINDING 87-19.
000850*    07/19/1988  JPW  CR-1988-008  DEFAULT CLIENT CREATION RULE
000860*                                  ADDED - UNKNOWN CLIENTS NO LONGER
000870*                                  ABEND THE RUN.
000880*    02/03/1989  JPW  CR-1989-022  ITEM TOTAL NOW COMPUTED ROUNDED
000890*                                  PER CONTROLLER'S OFFICE REQUEST.
000900*    09/14/1990  MKT  CR-1990-037  CLIENT TABLE ENLARGED TO 2000
000910*                                  ENTRIES, VOLUME GROWTH.
000920*    04/22/1991  MKT  PR-1991-005  FIXED VALIDATION ORDER - PRODUCT
000930*                                  NAME CHECK WAS FIRING BEFORE THE
000940*                                  ITEM COUNT CHECK, BLANK ORDERS
000950*                                  SHOWED THE WRONG REASON TEXT.
000960*    08/30/1993  SAH  CR-1993-061  ORDER CODE TABLE RAISED TO 5000
000970*                                  FOR THE QUARTER-END VOLUME.
000980*    01/11/1995  SAH  PR-1995-012  GRAND TOTAL FIELD WIDENED, WAS
000990*                                  TRUNCATING ON LARGE RUNS.
001000*    06/02/1997  DLC  CR-1997-029  EVENT RECORD LAYOUT AGREED WITH
001010*                                  THE NOTIFICATIONS TEAM - WROTE
001020*                                  ORDER_VALIDATION/ORDER_CREATED/
001030*                                  ORDER_PROCESSED EVENTS IN PLACE
001040*                                  OF THE OLD SINGLE STATUS LINE.
001050*    11/19/1998  SAH  CR-1998-084  YEAR 2000 REMEDIATION - DATE   Y2K-98
001060*                                  WORK AREA REBUILT ON A 4-DIGIT
001070*                                  CENTURY, RUN DATE NOW COMES FROM
001080*                                  FROM DATE YYYYMMDD.
001090*    03/08/1999  SAH  CR-1998-084  Y2K REGRESSION PASS SIGNED OFF.
001100*    10/25/2001  DLC  PR-2001-017  REJECTED ORDERS WERE NOT BEING
001110*                                  COUNTED WHEN THE DUPLICATE CHECK
001120*                                  FAILED - WS-ORDERS-REJECTED NOW
001130*                                  BUMPED FROM PUBLISH-FAILURE-EVENTS
001140*                                  ONLY, REMOVED THE DUPLICATE ADD.
001150*    05/06/2004  DLC  CR-2004-011  MOVED REPORT PRODUCTION OUT TO
001160*                                  CLIENT-ORDER-REPORT SO THIS STEP
001170*                                  CAN RERUN WITHOUT REPRINTING.
001180*
001190*    ---------------------------------------------------------------------
001200 ENVIRONMENT DIVISION.
001210 CONFIGURATION SECTION.
001220 SPECIAL-NAMES.
001230*    Standard CASTLEGATE batch boilerplate - this step never prints
001240*    a spooled report of its own (see CR-2004-011 above), but every
001250*    compiled unit in the suite carries the same SPECIAL-NAMES entry
001260*    for consistency when somebody is diffing program headers.
001270     C01 IS TOP-OF-FORM.
001280
001290 INPUT-OUTPUT SECTION.
001300 FILE-CONTROL.
001310
001320*    One SELECT-library member per file, same pairing the shop has
001330*    always used for FD/SL members so a file's JCL-visible DDNAME
001340*    and its record layout are maintained in separate, independently
001350*    reusable copybooks.
001360*    Input - today's raw order header and item messages, header and
001370*    item records interleaved on one physical file.
001380     COPY "SLORDMSG.CBL".
001390*    Input - the full client master, read once at start of run.
001400     COPY "SLCLIMST.CBL".
001410*    Output - the client master rewritten whole, existing entries
001420*    plus anything created this run by the default-client rule.
001430     COPY "SLCLIOUT.CBL".
001440*    Output - one record per order that passed both validation
001450*    passes.
001460     COPY "SLORDOUT.CBL".
001470*    Output - one record per line item on an order that posted.
001480     COPY "SLORITEM.CBL".
001490*    Output - the VALIDATION/CREATED/PROCESSED/ERROR notification
001500*    trail described in the CR-1997-029 change log entry above.
001510     COPY "SLEVTOUT.CBL".
001520
001530 DATA DIVISION.
001540 FILE SECTION.
001550
001560*    ORDER-MSG-FILE is the only input of the two - CLIENT-MASTER is
001570*    read once up front and never touched again once it is loaded
001580*    into WS-CLIENT-TABLE below.
001590*    ORDER-HEADER-LINE and ORDER-ITEM-MESSAGE share this one FD,
001600*    REDEFINES'd over each other inside the copybook - there is no
001610*    record-type byte, so the program tells them apart purely by
001620*    counting (one header, then exactly OH-ITEM-COUNT item records).
001630     COPY "FDORDMSG.CBL".
001640     COPY "FDCLIMST.CBL".
001650     COPY "FDCLIOUT.CBL".
001660     COPY "FDORDOUT.CBL".
001670     COPY "FDORITEM.CBL".
001680     COPY "FDEVTOUT.CBL".
001690
001700 WORKING-STORAGE SECTION.
001710
001720*    Today's run date, stamped once at 0100-INITIALIZE-RUN and used
001730*    on every CLIENT-OUT/ORDER-OUT record this program writes.
001740     COPY "WS-RUN-DATE.CBL".
001750
001760*    ---------- FILE STATUS CODES ----------------------------------
001770*    One two-byte field per file, checked after every OPEN/READ/
001780*    WRITE/CLOSE.  Only the two input files carry an EOF 88-level -
001790*    the four output files are never read, so there is nothing for
001800*    an EOF condition to mean on them.
001810     01  WS-FILE-STATUSES.
001820*        Status of the order message read - "00" normal, "10" end
001830*        of file, anything else an operator needs to see.
001840         05  FS-ORDER-MSG              PIC XX.
001850             88  ORDER-MSG-AT-EOF      VALUE "10".
001860*        Status of the client master read, same convention.
001870         05  FS-CLIENT-MST             PIC XX.
001880             88  CLIENT-MST-AT-EOF     VALUE "10".
001890*        The four output files below are never read, so none of
001900*        them carry an AT-EOF 88-level - a non-zero status on any
001910*        of them means a write failed, not that the file ended.
001920         05  FS-CLIENT-OUT             PIC XX.
001930         05  FS-ORDER-OUT              PIC XX.
001940         05  FS-ORDER-ITM-OUT          PIC XX.
001950         05  FS-EVENT-OUT              PIC XX.
001960         05  FILLER                    PIC X(02).
001970
001980*    ---------- SWITCHES ---------------------------------------------
001990*    End-of-file flags for the two input files.  ORDER-MSG drives the
002000*    main processing loop; CLIENT-MST only drives the one-time table
002010*    load in 0150-LOAD-CLIENT-TABLE.
002020     77  WS-EOF-ORDER-MSG              PIC X VALUE "N".
002030         88  END-OF-ORDER-MSG          VALUE "Y".
002040
002050     77  WS-EOF-CLIENT-MST             PIC X VALUE "N".
002060         88  END-OF-CLIENT-MST         VALUE "Y".
002070
002080*    Carries the order's pass/fail state between the validation
002090*    paragraphs and the paragraphs that decide what to write and
002100*    publish.  Defaults to "Y" at the top of every order and is only
002110*    ever flipped to "N" by a validation failure.
002120     77  WS-ORDER-VALID                PIC X VALUE "Y".
002130         88  ORDER-IS-VALID            VALUE "Y".
002140
002150*    Set by 3000-FIND-OR-CREATE-CLIENT when the client table already
002160*    has a matching CLIENT-ID - otherwise the client is new business
002170*    and a default entry is manufactured in the same paragraph.
002180     77  WS-FOUND-CLIENT                PIC X VALUE "N".
002190         88  FOUND-CLIENT                VALUE "Y".
002200
002210*    Set by 1050-CHECK-DUPLICATE-ORDER when today's order code was
002220*    already seen earlier in this same run - the audit finding this
002230*    guards against (87-19) was two ORDER-MSG records for the same
002240*    order code being posted twice because an upstream retry did not
002250*    dedupe before handing the file to this step.
002260     77  WS-DUPLICATE-ORDER             PIC X VALUE "N".
002270         88  DUPLICATE-ORDER              VALUE "Y".
002280
002290*    Holds the human-readable reason text for whichever validation
002300*    rule rejected the order, carried through to EV-MESSAGE-TEXT on
002310*    the ORDER_ERROR event so operations and the notifications team
002320*    see the same wording.
002330     77  WS-REJECT-REASON              PIC X(80) VALUE SPACES.
002340
002350*    ---------- CURRENT ORDER WORK AREA -------------------------------
002360*    One order at a time lives here - this program never needs more
002370*    than the order currently being read, validated and posted, so
002380*    there is no order table, only this single work area reused for
002390*    every ORDER-MSG header record.
002400     01  WS-CURRENT-ORDER.
002410         05  WS-CUR-ORDER-CODE         PIC 9(10).
002420         05  WS-CUR-CLIENT-ID          PIC 9(10).
002430         05  WS-CUR-ITEM-COUNT         PIC 9(03).
002440*            Accumulated by 2500-COMPUTE-ORDER-TOTALS from the item
002450*            table below; zero until pricing actually runs.
002460         05  WS-CUR-ORDER-TOTAL        PIC S9(8)V99.
002470         05  FILLER                    PIC X(10).
002480
002550*    One entry per line item on the current order, read off the
002560*    look-ahead ORDER-ITEM-MESSAGE records in 0210-READ-ORDER-ITEMS.
002570*    999 items is far above anything a real order carries but costs
002580*    nothing to declare, and it matches the three-digit OH-ITEM-COUNT
002590*    field on the incoming header record.
002600     01  WS-CURRENT-ITEM-TABLE.
002610         05  WS-CUR-ITEM OCCURS 999 TIMES
002620                         INDEXED BY WS-ITEM-IDX.
002630             10  WS-CUR-PRODUCT        PIC X(30).
002640             10  WS-CUR-QUANTITY       PIC 9(05).
002650             10  WS-CUR-UNIT-PRICE     PIC S9(8)V99.
002660*                Filled in by 2510-COMPUTE-ONE-ITEM-TOTAL, written
002670*                out untouched to ORDER-ITEM-OUT afterward.
002680             10  WS-CUR-ITEM-TOTAL     PIC S9(8)V99.
002690             10  FILLER                PIC X(05).
002700
002710*    Count of items actually read for the current order - kept
002720*    separate from WS-CUR-ITEM-COUNT (which comes off the header
002730*    record) purely as a cross-check value during testing; the two
002740*    should always agree by the time 0200-PROCESS-ONE-ORDER is done
002750*    reading the look-ahead records.
002760     77  WS-ITEMS-READ                 PIC 9(03) COMP.
002770
002780*    ---------- CLIENT TABLE (LOADED FROM CLIENT-MASTER) --------------
002790*    The whole client master is read into memory once at start of
002800*    run (0150-LOAD-CLIENT-TABLE) so 3000-FIND-OR-CREATE-CLIENT never
002810*    has to go back to disk mid-run.  New clients created on the fly
002820*    are appended to this same table and rewritten to CLIENT-OUT in
002830*    full at 9000-FINISH-RUN, existing and new together.
002840     01  WS-CLIENT-TABLE.
002850         05  WS-CLT-ENTRY OCCURS 2000 TIMES                       CR-1990
002860                         INDEXED BY WS-CLIENT-IDX.
002870*            Matches CM-CLIENT-ID on the master record - this is
002880*            the key 3000-FIND-OR-CREATE-CLIENT searches on.
002890             10  WS-CLT-ID             PIC 9(10).
002900*            For a manufactured client this is the default name the
002910*            PL-FIND-OR-CREATE-CLIENT.CBL naming rule builds, not a
002920*            name anybody typed in.
002930             10  WS-CLT-NAME           PIC X(40).
002940*            Left blank for a manufactured client - there is no
002950*            email address to default to, unlike the name.
002960             10  WS-CLT-EMAIL          PIC X(40).
002970*            Today's run date for a new client, the master's own
002980*            created date for one carried forward unchanged.
002990             10  WS-CLT-CREATED-DATE   PIC X(10).
003000*                Set to "Y" only for a client manufactured this run
003010*                by the default-client rule - existing clients read
003020*                off CLIENT-MASTER are always "N".  Not currently
003030*                read anywhere downstream, but kept on the record so
003040*                a future audit report can tell new business from
003050*                carried-forward clients without redoing the logic.
003060             10  WS-CLT-IS-NEW         PIC X.
003070                 88  CLIENT-IS-NEW     VALUE "Y".
003080             10  FILLER                PIC X(09).
003090
003100     77  WS-CLIENT-COUNT                PIC 9(4) COMP VALUE ZERO.
003110
003120*    ---------- ORDER CODE TABLE (DUPLICATE CHECK) ---------------------
003130*    Every order code written successfully this run is remembered
003140*    here (2950-REMEMBER-ORDER-CODE) so a later record in the same
003150*    ORDER-MSG file carrying the same code is caught as a duplicate
003160*    instead of posted twice.  This is purely a this-run check - it
003170*    does not look at what ORDER-OUT already holds from prior runs,
003180*    because order codes are assigned upstream and are not expected
003190*    to repeat night to night.
003200     01  WS-ORDER-CODE-TABLE.
003210         05  WS-SEEN-ORDER-CODE OCCURS 5000 TIMES PIC 9(10).      CR-1993
003220         05  FILLER                    PIC X(01).
003230
003240*    Count of order codes remembered so far this run - also the
003250*    high-water subscript into WS-SEEN-ORDER-CODE.
003260     77  WS-SEEN-ORDER-COUNT            PIC 9(4) COMP VALUE ZERO.
003270*    Scanning subscript used by the duplicate-check loop.
003280     77  WS-SEEN-IDX                    PIC 9(4) COMP.
003290
003300*    ---------- CLIENT ID LEADING-ZERO TRIM WORK AREA -------------------
003310*    Used only by the default-client-naming rule in PL-FIND-OR-
003320*    CREATE-CLIENT.CBL - a manufactured client's name embeds the
003330*    client ID with its leading zeros stripped ("Client 482" not
003340*    "Client 0000000482"), so this scratch area walks the zoned
003350*    digits looking for the first non-zero position.
003360*    Holds the client ID as received, before any trimming.
003370     77  WS-ID-ALPHA                    PIC X(10).
003380*    Holds the digits once leading zeros have been walked past -
003390*    this is what actually goes into the default client name.
003400     77  WS-ID-TRIMMED                  PIC X(10) VALUE SPACES.
003410*    Scanning subscript into WS-ID-ALPHA while looking for the
003420*    first non-zero digit.
003430     77  WS-ID-POS                      PIC 9(02) COMP.
003440*    Length of the trimmed result once the scan finishes.
003450     77  WS-ID-LEN                      PIC 9(02) COMP.
003460
003470*    ---------- EVENT WORK AREA -----------------------------------------
003480*    Scratch fields used while building each NOTIFICATION/EVENT
003490*    record before it is written - not the EVENT-OUT record itself,
003500*    which is the EV- group COPYd in from FDEVTOUT.CBL.
003510     01  WS-EVENT-WORK.
003520*        Not actually referenced in PROCEDURE DIVISION today - the
003530*        event paragraphs move straight from WS-CURRENT-ORDER into
003540*        EV- fields - but kept declared for the day a future event
003550*        type needs its own scratch copy independent of the order
003560*        currently being processed.
003570         05  WS-EVT-ORDER-CODE          PIC 9(10).
003580         05  WS-EVT-CLIENT-ID           PIC 9(10).
003590         05  WS-EVT-TOTAL               PIC S9(8)V99.
003600         05  FILLER                     PIC X(10).
003610
003660*    ---------- RUN CONTROL TOTALS ---------------------------------------
003670*    Displayed to the operator console at 9000-FINISH-RUN so the
003680*    nightly run log shows, at a glance, how many orders came in,
003690*    how many actually posted, how many were rejected, and the total
003700*    dollar volume processed - the first thing operations checks
003710*    when reconciling the night's run against the prior day's.
003720     77  WS-ORDERS-READ                 PIC 9(7) COMP VALUE ZERO.
003730     77  WS-ORDERS-PROCESSED            PIC 9(7) COMP VALUE ZERO.
003740     77  WS-ORDERS-REJECTED             PIC 9(7) COMP VALUE ZERO.
003750     77  WS-GRAND-TOTAL                 PIC S9(9)V99 VALUE ZERO.  PR-1995
003760*    ---------------------------------------------------------------------
003770
003780 PROCEDURE DIVISION.
003790*    Numbered-paragraph style, PERFORM ... THRU ... for every in-line
003800*    call, GO TO used only to short-circuit within a single
003810*    validation paragraph's own range - never across paragraphs -
003820*    and no inline PERFORM/END-PERFORM anywhere in this member.
003830
003840*    ---------------------------------------------------------------------
003850*    0000-MAIN-LINE drives the whole run: open files, load the
003860*    client table, then read-and-process ORDER-MSG records one order
003870*    at a time until end of file, then close out and total up.
003880*    ---------------------------------------------------------------------
003890 0000-MAIN-LINE.
003900
003910*    Open everything, stamp the date, load the client table, prime
003920*    the first header read - everything this step needs before it
003930*    can look at a single order.
003940     PERFORM 0100-INITIALIZE-RUN
003950         THRU 0100-INITIALIZE-RUN-EXIT.
003960
003970*    The main loop - one iteration per order header, until the
003980*    look-ahead read set WS-EOF-ORDER-MSG at the tail of the
003990*    previous iteration.
004000     PERFORM 0200-PROCESS-ONE-ORDER
004010         THRU 0200-PROCESS-ONE-ORDER-EXIT
004020         UNTIL END-OF-ORDER-MSG.
004030
004040*    Rewrite the client table, print run totals, close files.
004050     PERFORM 9000-FINISH-RUN
004060         THRU 9000-FINISH-RUN-EXIT.
004070
004080     STOP RUN.
004090*    ---------------------------------------------------------------------
004100
004110*    Opens every file this step touches, stamps the run date, loads
004120*    the whole client master into memory, then primes the look-ahead
004130*    read that 0200-PROCESS-ONE-ORDER depends on for every order it
004140*    processes afterward.
004150 0100-INITIALIZE-RUN.
004155*    Both inputs and all four outputs open together, up front -
004156*    nothing in this program opens a file mid-run.
004160
004170     OPEN INPUT  ORDER-MSG-FILE.
004180     OPEN INPUT  CLIENT-MASTER.
004190     OPEN OUTPUT CLIENT-OUT.
004200     OPEN OUTPUT ORDER-OUT.
004210     OPEN OUTPUT ORDER-ITEM-OUT.
004220     OPEN OUTPUT EVENT-OUT.
004230
004240     PERFORM 0120-STAMP-RUN-DATE
004250         THRU 0120-STAMP-RUN-DATE-EXIT.
004260
004270     PERFORM 0150-LOAD-CLIENT-TABLE
004280         THRU 0150-LOAD-CLIENT-TABLE-EXIT.
004290
004300*    This is the look-ahead read that makes the header/item record
004310*    layering in ORDER-MSG-FILE work - by the time 0200-PROCESS-ONE-
004320*    ORDER is first entered, the first header record is already
004330*    sitting in ORDER-MSG-RECORD waiting to be picked apart.
004340     PERFORM 0180-READ-ORDER-MSG-RECORD.
004350
004360 0100-INITIALIZE-RUN-EXIT.
004370     EXIT.
004380*    ---------------------------------------------------------------------
004390
004400*    Reads CLIENT-MASTER from front to back exactly once, storing
004410*    every record into WS-CLIENT-TABLE, then closes the file - it is
004420*    never opened again this run.
004430 0150-LOAD-CLIENT-TABLE.
004440
004450*    Classic look-ahead read pattern - one read to prime the loop,
004460*    then the loop body itself does a read at the bottom of every
004470*    iteration, so the UNTIL test always sees the status of the
004480*    record that is about to be processed, not the one before it.
004490     PERFORM 0160-READ-CLIENT-MST-RECORD.
004500     PERFORM 0170-STORE-CLIENT-IN-TABLE
004510         UNTIL END-OF-CLIENT-MST.
004520
004530     CLOSE CLIENT-MASTER.
004540
004550 0150-LOAD-CLIENT-TABLE-EXIT.
004560     EXIT.
004570*    ---------------------------------------------------------------------
004580
004590 0160-READ-CLIENT-MST-RECORD.
004600
004610*    Single-purpose read paragraph - kept separate from 0170 so the
004620*    AT END logic is not tangled up with the table-store logic.
004630     READ CLIENT-MASTER
004640         AT END
004650             MOVE "Y" TO WS-EOF-CLIENT-MST.
004660*    ---------------------------------------------------------------------
004670
004680*    Appends one CLIENT-MASTER record to the in-memory table and
004690*    marks it as carried-forward business (not new this run), then
004700*    reads the next master record for the next iteration of the
004710*    PERFORM ... UNTIL in 0150-LOAD-CLIENT-TABLE.
004720 0170-STORE-CLIENT-IN-TABLE.
004730
004740     ADD 1                          TO WS-CLIENT-COUNT.
004750     SET WS-CLIENT-IDX              TO WS-CLIENT-COUNT.
004760
004770     MOVE CM-CLIENT-ID              TO WS-CLT-ID (WS-CLIENT-IDX).
004780     MOVE CM-CLIENT-NAME            TO WS-CLT-NAME (WS-CLIENT-IDX).
004790     MOVE CM-CLIENT-EMAIL           TO WS-CLT-EMAIL (WS-CLIENT-IDX).
004800     MOVE CM-CREATED-DATE
004810                         TO WS-CLT-CREATED-DATE (WS-CLIENT-IDX).
004820     MOVE "N"                       TO WS-CLT-IS-NEW (WS-CLIENT-IDX).
004830
004840     PERFORM 0160-READ-CLIENT-MST-RECORD.
004850*    ---------------------------------------------------------------------
004860
004870 0180-READ-ORDER-MSG-RECORD.
004880
004890*    Shared by both the header look-ahead and the item look-ahead in
004900*    0210-READ-ORDER-ITEMS - one read paragraph serves both record
004910*    types since the physical file and its FD are the same for each.
004920     READ ORDER-MSG-FILE
004930         AT END
004940             MOVE "Y" TO WS-EOF-ORDER-MSG.
004950*    ---------------------------------------------------------------------
004960
004970*    Picks apart one order: captures the already-read header, reads
004980*    its item lines off the same physical file, validates the whole
004990*    thing, and routes it to either the success path or the failure
005000*    path.  This is the one paragraph PERFORMed by 0000-MAIN-LINE for
005010*    every order in the run.
005020 0200-PROCESS-ONE-ORDER.
005030
005040*    The header line just read by the look-ahead is still sitting in
005050*    ORDER-HEADER-LINE -- capture it before the item reads overlay
005060*    the shared ORDER-MSG-RECORD area.
005070*    WS-ORDERS-READ counts every header seen, valid or not - it is
005080*    the denominator operations checks WS-ORDERS-PROCESSED plus
005090*    WS-ORDERS-REJECTED against at 9000-FINISH-RUN, so the three
005100*    totals should always foot.
005110     MOVE OH-ORDER-CODE             TO WS-CUR-ORDER-CODE.
005120     MOVE OH-CLIENT-ID              TO WS-CUR-CLIENT-ID.
005130     MOVE OH-ITEM-COUNT             TO WS-CUR-ITEM-COUNT.
005140     MOVE ZERO                      TO WS-CUR-ORDER-TOTAL.
005150     ADD 1                          TO WS-ORDERS-READ.
005160
005170*    A header claiming zero items has no item lines to read at all -
005180*    skip the read loop entirely rather than VARYING from 1 to zero,
005190*    which some compilers execute once anyway.
005200     IF WS-CUR-ITEM-COUNT GREATER THAN ZERO
005210         PERFORM 0210-READ-ORDER-ITEMS
005220             VARYING WS-ITEM-IDX FROM 1 BY 1
005230             UNTIL WS-ITEM-IDX > WS-CUR-ITEM-COUNT.
005240
005250     MOVE WS-CUR-ITEM-COUNT         TO WS-ITEMS-READ.
005260
005270*    Prime the look-ahead for the next call (next order's header, or
005280*    end of file).
005290     PERFORM 0180-READ-ORDER-MSG-RECORD.
005300
005310*    Every order starts innocent - only a validation failure below
005320*    turns this to "N", never the other way around within one order.
005330     MOVE "Y"                       TO WS-ORDER-VALID.
005340     MOVE SPACES                    TO WS-REJECT-REASON.
005350
005360     PERFORM 1000-VALIDATE-ORDER-FOR-PROCESSING
005370         THRU 1000-VALIDATE-ORDER-FOR-PROCESSING-EXIT.
005380
005390     IF ORDER-IS-VALID
005400         PERFORM 2000-PROCESS-VALID-ORDER
005410             THRU 2000-PROCESS-VALID-ORDER-EXIT
005420     ELSE
005430         PERFORM 2900-PUBLISH-FAILURE-EVENTS
005440             THRU 2900-PUBLISH-FAILURE-EVENTS-EXIT.
005450
005460 0200-PROCESS-ONE-ORDER-EXIT.
005470     EXIT.
005480*    ---------------------------------------------------------------------
005490
005500*    Reads one ORDER-ITEM-MESSAGE record and stores it into the
005510*    current order's item table at the subscript the VARYING clause
005520*    in 0200-PROCESS-ONE-ORDER is currently on.
005530 0210-READ-ORDER-ITEMS.
005540
005550*    The record just read overlays ORDER-ITEM-MESSAGE because the
005560*    header record that came before it has already been captured
005570*    into WS-CURRENT-ORDER by the caller - nothing is lost by this
005580*    read reusing the same physical buffer.
005590     PERFORM 0180-READ-ORDER-MSG-RECORD.
005600
005610     MOVE OI-PRODUCT                TO WS-CUR-PRODUCT (WS-ITEM-IDX).
005620     MOVE OI-QUANTITY               TO WS-CUR-QUANTITY (WS-ITEM-IDX).
005630     MOVE OI-UNIT-PRICE             TO WS-CUR-UNIT-PRICE (WS-ITEM-IDX).
005640*    ---------------------------------------------------------------------
005650
005660*    First-pass validation, run before the client lookup or the
005670*    pricing arithmetic - checks everything that can be judged off
005680*    the raw incoming message alone (order code, client ID, item
005690*    count, duplicate check, then every item's own fields).  A
005700*    failure here short-circuits straight past 2000-PROCESS-VALID-
005710*    ORDER; the order is never priced or posted.
005720 1000-VALIDATE-ORDER-FOR-PROCESSING.
005730
005740*    PR-1991-005 - item count must be checked before we ever look at
005750*    a product name, or a zero-item order shows the wrong reason.
005760     IF WS-CUR-ORDER-CODE EQUAL ZERO
005770         MOVE "N" TO WS-ORDER-VALID
005780         MOVE "Order code must be positive" TO WS-REJECT-REASON
005790         GO TO 1000-VALIDATE-ORDER-FOR-PROCESSING-EXIT.
005800
005810     IF WS-CUR-CLIENT-ID EQUAL ZERO
005820         MOVE "N" TO WS-ORDER-VALID
005830         MOVE "Client ID must be positive" TO WS-REJECT-REASON
005840         GO TO 1000-VALIDATE-ORDER-FOR-PROCESSING-EXIT.
005850
005860     IF WS-CUR-ITEM-COUNT EQUAL ZERO
005870         MOVE "N" TO WS-ORDER-VALID
005880         MOVE "Order must have at least one item" TO WS-REJECT-REASON
005890         GO TO 1000-VALIDATE-ORDER-FOR-PROCESSING-EXIT.
005900
005910*    CR-1987-051 / audit finding 87-19 - reject a second record for
005920*    an order code already posted earlier in this same run before
005930*    any item-level checks run, since a duplicate's items are moot.
005940     PERFORM 1050-CHECK-DUPLICATE-ORDER
005950         THRU 1050-CHECK-DUPLICATE-ORDER-EXIT.
005960
005970     IF DUPLICATE-ORDER
005980         MOVE "N" TO WS-ORDER-VALID
005990         PERFORM 1060-BUILD-DUPLICATE-MESSAGE
006000         GO TO 1000-VALIDATE-ORDER-FOR-PROCESSING-EXIT.
006010
006020*    Stops at the first bad item rather than checking every item on
006030*    the order - one reason per rejected order is all the event
006040*    record has room for, so there is no value in finding a second.
006050     PERFORM 1100-VALIDATE-ORDER-ITEM
006060         VARYING WS-ITEM-IDX FROM 1 BY 1
006070         UNTIL WS-ITEM-IDX > WS-CUR-ITEM-COUNT
006080            OR NOT ORDER-IS-VALID.
006090
006100 1000-VALIDATE-ORDER-FOR-PROCESSING-EXIT.
006110     EXIT.
006120*    ---------------------------------------------------------------------
006130
006140*    Sets WS-DUPLICATE-ORDER by scanning every order code seen so far
006150*    this run.  A linear scan of up to 5000 entries per order sounds
006160*    expensive but is still far cheaper than a disk read, and the
006170*    order-code table never lives past end of run.
006180 1050-CHECK-DUPLICATE-ORDER.
006190
006200*    Reset before every order - this switch does not persist from
006210*    one order to the next the way WS-SEEN-ORDER-COUNT does.
006220     MOVE "N"                       TO WS-DUPLICATE-ORDER.
006230
006240     PERFORM 1055-SCAN-SEEN-ORDERS
006250         VARYING WS-SEEN-IDX FROM 1 BY 1
006260         UNTIL WS-SEEN-IDX > WS-SEEN-ORDER-COUNT
006270            OR DUPLICATE-ORDER.
006280
006290 1050-CHECK-DUPLICATE-ORDER-EXIT.
006300     EXIT.
006310*    ---------------------------------------------------------------------
006320
006330*    One comparison per call - the VARYING/UNTIL in 1050-CHECK-
006340*    DUPLICATE-ORDER stops as soon as this sets WS-DUPLICATE-ORDER
006350*    to "Y", so a duplicate near the front of the table is cheap and
006360*    one near the back costs a full scan.
006370 1055-SCAN-SEEN-ORDERS.
006380
006390     IF WS-SEEN-ORDER-CODE (WS-SEEN-IDX) EQUAL WS-CUR-ORDER-CODE
006400         MOVE "Y"                   TO WS-DUPLICATE-ORDER.
006410*    ---------------------------------------------------------------------
006420
006430*    Builds the reject reason text for a duplicate order, with the
006440*    offending order code embedded so operations does not have to
006450*    go cross-reference the rejected event against the input file to
006460*    find out which order it was.
006470 1060-BUILD-DUPLICATE-MESSAGE.
006480
006490*    The only reject-reason builder that needs a STRING, because it
006500*    is the only rejection whose wording depends on the order's own
006510*    data rather than being a fixed literal.
006520     MOVE SPACES                    TO WS-REJECT-REASON.
006530     STRING "Order with code "      DELIMITED BY SIZE
006540            WS-CUR-ORDER-CODE       DELIMITED BY SIZE
006550            " already exists"       DELIMITED BY SIZE
006560            INTO WS-REJECT-REASON.
006570*    ---------------------------------------------------------------------
006580
006590*    Checked against one item at a time by the VARYING/UNTIL in
006600*    1000-VALIDATE-ORDER-FOR-PROCESSING.  The nested IF/ELSE, rather
006610*    than three separate IFs, guarantees only the first failing rule
006620*    sets WS-REJECT-REASON - a later rule on the same item never
006630*    overwrites an earlier rejection's wording.
006640 1100-VALIDATE-ORDER-ITEM.
006650
006660*    Blank product name is checked first - it is the field most
006670*    likely to signal a garbled or truncated item record rather than
006680*    a genuine data-entry slip, so it is treated as the headline
006690*    reason if more than one thing is wrong with the item.
006700     IF WS-CUR-PRODUCT (WS-ITEM-IDX) EQUAL SPACES
006710         MOVE "N" TO WS-ORDER-VALID
006720         MOVE "Product name cannot be empty" TO WS-REJECT-REASON
006730     ELSE
006740*        Zero quantity is distinguished from a negative or missing
006750*        price below it - operations wants to know which of the two
006760*        numbers was the problem, not just "bad item".
006770         IF WS-CUR-QUANTITY (WS-ITEM-IDX) EQUAL ZERO
006780             MOVE "N" TO WS-ORDER-VALID
006790             MOVE "Quantity must be positive" TO WS-REJECT-REASON
006800         ELSE
006810*            NOT GREATER THAN ZERO catches both zero and a negative
006820*            unit price in one test - a vendor credit or return is
006830*            not modeled as a negative-priced item in this system.
006840             IF WS-CUR-UNIT-PRICE (WS-ITEM-IDX) NOT GREATER THAN ZERO
006850                 MOVE "N" TO WS-ORDER-VALID
006860                 MOVE "Price must be positive" TO WS-REJECT-REASON.
006870*    ---------------------------------------------------------------------
006880
006890*    An order that passed 1000-VALIDATE-ORDER-FOR-PROCESSING comes
006900*    here to be priced and posted.  Client lookup happens first
006910*    because the rest of the paragraph (and the events it writes)
006920*    all need a resolved CLIENT-ID on hand, whether that client was
006930*    already on file or just created by the default-client rule.
006940 2000-PROCESS-VALID-ORDER.
006950
006960     PERFORM 3000-FIND-OR-CREATE-CLIENT
006970         THRU 3000-FIND-OR-CREATE-CLIENT-EXIT.
006980
006990     PERFORM 2500-COMPUTE-ORDER-TOTALS
007000         THRU 2500-COMPUTE-ORDER-TOTALS-EXIT.
007010
007020*    Reset to "Y" before the second validation pass - a prior order
007030*    that failed first-pass validation never reaches this paragraph
007040*    at all, so this is not undoing anything, just establishing the
007050*    same starting assumption 2600-VALIDATE-PROCESSED-ORDER expects.
007060     MOVE "Y"                       TO WS-ORDER-VALID.
007070
007080     PERFORM 2600-VALIDATE-PROCESSED-ORDER
007090         THRU 2600-VALIDATE-PROCESSED-ORDER-EXIT.
007100
007110     IF ORDER-IS-VALID
007120         PERFORM 2700-WRITE-ORDER-AND-ITEMS
007130             THRU 2700-WRITE-ORDER-AND-ITEMS-EXIT
007140         PERFORM 2950-REMEMBER-ORDER-CODE
007150         PERFORM 2800-PUBLISH-SUCCESS-EVENTS
007160             THRU 2800-PUBLISH-SUCCESS-EVENTS-EXIT
007170     ELSE
007180         PERFORM 2900-PUBLISH-FAILURE-EVENTS
007190             THRU 2900-PUBLISH-FAILURE-EVENTS-EXIT.
007200
007210 2000-PROCESS-VALID-ORDER-EXIT.
007220     EXIT.
007230*    ---------------------------------------------------------------------
007240
007250*    Zeroes the order total, then prices every item on the order and
007260*    accumulates each item's total into it - see 2510-COMPUTE-ONE-
007270*    ITEM-TOTAL for the actual arithmetic.
007280 2500-COMPUTE-ORDER-TOTALS.
007290
007300*    Re-zeroed here even though 0200-PROCESS-ONE-ORDER already
007310*    zeroed it for the new order - cheap insurance against a future
007320*    change that calls this paragraph more than once per order.
007330     MOVE ZERO                      TO WS-CUR-ORDER-TOTAL.
007340
007350     PERFORM 2510-COMPUTE-ONE-ITEM-TOTAL
007360         VARYING WS-ITEM-IDX FROM 1 BY 1
007370         UNTIL WS-ITEM-IDX > WS-CUR-ITEM-COUNT.
007380
007390 2500-COMPUTE-ORDER-TOTALS-EXIT.
007400     EXIT.
007410*    ---------------------------------------------------------------------
007420
007430*    CR-1989-022 - price times quantity is always exact to 2 decimals
007440*    for an integer quantity, ROUNDED is only here to cover the day
007450*    somebody widens QUANTITY past whole units.
007460 2510-COMPUTE-ONE-ITEM-TOTAL.
007470
007480     COMPUTE WS-CUR-ITEM-TOTAL (WS-ITEM-IDX) ROUNDED =
007490             WS-CUR-UNIT-PRICE (WS-ITEM-IDX)
007500                 * WS-CUR-QUANTITY (WS-ITEM-IDX).
007510
007520*    Rolled into the order total as each item is priced, rather than
007530*    summed in a separate pass after the table is full - one pass
007540*    over the items does both jobs.
007550     ADD WS-CUR-ITEM-TOTAL (WS-ITEM-IDX) TO WS-CUR-ORDER-TOTAL.
007560*    ---------------------------------------------------------------------
007570
007580*    Second-pass validation, run after pricing.  Repeats the three
007590*    first-pass checks (defensive - nothing should have changed them
007600*    since 1000-VALIDATE-ORDER-FOR-PROCESSING passed) and adds the
007610*    one check that could only be made after COMPUTE ran: the priced
007620*    order total must itself be a positive amount.
007630 2600-VALIDATE-PROCESSED-ORDER.
007640
007650*    The first three checks below cannot actually fail at this point
007660*    in the run - 1000-VALIDATE-ORDER-FOR-PROCESSING already passed
007670*    them, and nothing between there and here changes WS-CUR-ORDER-
007680*    CODE, WS-CUR-CLIENT-ID or WS-CUR-ITEM-COUNT.  They stay here
007690*    anyway as a defensive re-check, cheap insurance if a future
007700*    change ever reorders the paragraphs that call this one.
007710     IF WS-CUR-ORDER-CODE EQUAL ZERO
007720         MOVE "N" TO WS-ORDER-VALID
007730         MOVE "Order code must be positive" TO WS-REJECT-REASON
007740         GO TO 2600-VALIDATE-PROCESSED-ORDER-EXIT.
007750
007760     IF WS-CUR-CLIENT-ID EQUAL ZERO
007770         MOVE "N" TO WS-ORDER-VALID
007780         MOVE "Client ID must be positive" TO WS-REJECT-REASON
007790         GO TO 2600-VALIDATE-PROCESSED-ORDER-EXIT.
007800
007810     IF WS-CUR-ITEM-COUNT EQUAL ZERO
007820         MOVE "N" TO WS-ORDER-VALID
007830         MOVE "Order must have at least one item" TO WS-REJECT-REASON
007840         GO TO 2600-VALIDATE-PROCESSED-ORDER-EXIT.
007850
007860     IF WS-CUR-ORDER-TOTAL NOT GREATER THAN ZERO
007870         MOVE "N" TO WS-ORDER-VALID
007880         MOVE "Order total must be positive" TO WS-REJECT-REASON.
007890
007900 2600-VALIDATE-PROCESSED-ORDER-EXIT.
007910     EXIT.
007920*    ---------------------------------------------------------------------
007930
007940*    Writes the one ORDER-OUT record for this order, stamped with
007950*    today's run date, then writes one ORDER-ITEM-OUT record per
007960*    line item.  Only reached for an order that passed both
007970*    validation passes.
007980 2700-WRITE-ORDER-AND-ITEMS.
007990
008000*    OO-CREATED-DATE always takes today's run date, never a date off
008010*    the incoming message - the order record's created date is when
008020*    it was posted to ORDER-OUT, not when the message was sent.
008030     MOVE WS-CUR-ORDER-CODE         TO OO-ORDER-CODE.
008040     MOVE WS-CUR-CLIENT-ID          TO OO-CLIENT-ID.
008050     MOVE WS-CUR-ITEM-COUNT         TO OO-ITEM-COUNT.
008060     MOVE WS-CUR-ORDER-TOTAL        TO OO-ORDER-TOTAL.
008070     MOVE WS-RUN-DATE-FMT           TO OO-CREATED-DATE.
008080
008090     WRITE ORDER-OUT-RECORD.
008100
008110     PERFORM 2710-WRITE-ONE-ORDER-ITEM
008120         VARYING WS-ITEM-IDX FROM 1 BY 1
008130         UNTIL WS-ITEM-IDX > WS-CUR-ITEM-COUNT.
008140
008150 2700-WRITE-ORDER-AND-ITEMS-EXIT.
008160     EXIT.
008170*    ---------------------------------------------------------------------
008180
008190*    Writes one ORDER-ITEM-OUT record, carrying the owning order's
008200*    code so the item can be joined back to ORDER-OUT downstream
008210*    without a separate key file.
008220 2710-WRITE-ONE-ORDER-ITEM.
008230
008240*    Runs once per item via the VARYING/UNTIL in the caller - there
008250*    is deliberately no separate validity check here, an item that
008260*    reached this paragraph already passed 1100-VALIDATE-ORDER-ITEM.
008270     MOVE WS-CUR-ORDER-CODE         TO OX-ORDER-CODE.
008280     MOVE WS-CUR-PRODUCT (WS-ITEM-IDX) TO OX-PRODUCT.
008290     MOVE WS-CUR-QUANTITY (WS-ITEM-IDX) TO OX-QUANTITY.
008300     MOVE WS-CUR-UNIT-PRICE (WS-ITEM-IDX) TO OX-UNIT-PRICE.
008310     MOVE WS-CUR-ITEM-TOTAL (WS-ITEM-IDX) TO OX-ITEM-TOTAL.
008320
008330     WRITE ORDER-ITEM-OUT-RECORD.
008340*    ---------------------------------------------------------------------
008350
008360*    CR-1997-029 - three events in the agreed order: VALIDATION,
008370*    CREATED, PROCESSED.  The notifications team reads these in
008380*    sequence to drive their own downstream processing, so the
008390*    ordering is a contract with them, not just house style.
008400 2800-PUBLISH-SUCCESS-EVENTS.
008410
008420     MOVE "ORDER_VALIDATION"        TO EV-EVENT-TYPE.
008430     MOVE WS-CUR-ORDER-CODE         TO EV-ORDER-CODE.
008440     MOVE WS-CUR-CLIENT-ID          TO EV-CLIENT-ID.
008450     MOVE ZERO                      TO EV-ORDER-TOTAL.
008460     MOVE "Order passed validation" TO EV-MESSAGE-TEXT.
008470     WRITE EVENT-OUT-RECORD.
008480
008490*    The CREATED event is the first of the three to carry the real
008500*    order total - the VALIDATION event above fires before pricing
008510*    even finishes conceptually, so it always shows zero.
008520     MOVE "ORDER_CREATED"           TO EV-EVENT-TYPE.
008530     MOVE WS-CUR-ORDER-TOTAL        TO EV-ORDER-TOTAL.
008540     MOVE "Order created"           TO EV-MESSAGE-TEXT.
008550     WRITE EVENT-OUT-RECORD.
008560
008570     MOVE "ORDER_PROCESSED"         TO EV-EVENT-TYPE.
008580     PERFORM 2810-BUILD-PROCESSED-MESSAGE.
008590     WRITE EVENT-OUT-RECORD.
008600
008610*    Run control totals only move on the success path - a rejected
008620*    order is counted separately in 2900-PUBLISH-FAILURE-EVENTS.
008630     ADD 1                          TO WS-ORDERS-PROCESSED.
008640     ADD WS-CUR-ORDER-TOTAL         TO WS-GRAND-TOTAL.
008650
008660 2800-PUBLISH-SUCCESS-EVENTS-EXIT.
008670     EXIT.
008680*    ---------------------------------------------------------------------
008690
008700*    Builds the free-text message for the ORDER_PROCESSED event,
008710*    with the order code embedded the same way 1060-BUILD-DUPLICATE-
008720*    MESSAGE embeds it for a rejected duplicate.
008730 2810-BUILD-PROCESSED-MESSAGE.
008740
008750*    Split out of 2800-PUBLISH-SUCCESS-EVENTS purely so the STRING
008760*    statement does not crowd the three-event sequence that
008770*    paragraph is there to make obvious at a glance.
008780     MOVE SPACES                    TO EV-MESSAGE-TEXT.
008790     STRING "Order "                   DELIMITED BY SIZE
008800            WS-CUR-ORDER-CODE          DELIMITED BY SIZE
008810            " processed successfully"  DELIMITED BY SIZE
008820            INTO EV-MESSAGE-TEXT.
008830*    ---------------------------------------------------------------------
008840
008850*    Reached for an order that failed either validation pass.  Only
008860*    two events here, not three - there is no ORDER_CREATED or
008870*    ORDER_PROCESSED to report since the order was never posted.
008880 2900-PUBLISH-FAILURE-EVENTS.
008890
008900*    PR-2001-017 - WS-ORDERS-REJECTED is bumped here and only here,
008910*    whatever path got an order to this paragraph.
008920     MOVE "ORDER_VALIDATION"        TO EV-EVENT-TYPE.
008930     MOVE WS-CUR-ORDER-CODE         TO EV-ORDER-CODE.
008940     MOVE WS-CUR-CLIENT-ID          TO EV-CLIENT-ID.
008950     MOVE ZERO                      TO EV-ORDER-TOTAL.
008960     MOVE "Order failed validation" TO EV-MESSAGE-TEXT.
008970     WRITE EVENT-OUT-RECORD.
008980
008990*    WS-REJECT-REASON was set by whichever validation rule actually
009000*    failed, back in 1000-VALIDATE-ORDER-FOR-PROCESSING or 2600-
009010*    VALIDATE-PROCESSED-ORDER - carried straight through onto the
009020*    event so the notifications team's downstream queue shows the
009030*    real reason, not a generic failure message.
009040     MOVE "ORDER_ERROR"             TO EV-EVENT-TYPE.
009050     MOVE WS-REJECT-REASON          TO EV-MESSAGE-TEXT.
009060     WRITE EVENT-OUT-RECORD.
009070
009080     ADD 1                          TO WS-ORDERS-REJECTED.
009090
009100 2900-PUBLISH-FAILURE-EVENTS-EXIT.
009110     EXIT.
009120*    ---------------------------------------------------------------------
009130
009140*    Appends the just-posted order's code to the duplicate-check
009150*    table so a later record in this same run carrying the same code
009160*    is caught by 1055-SCAN-SEEN-ORDERS.  Only called for an order
009170*    that actually made it through to 2700-WRITE-ORDER-AND-ITEMS -
009180*    a rejected order's code is deliberately never remembered, so a
009190*    corrected resubmission of a failed order later in the same file
009200*    is not itself flagged as a duplicate.
009210 2950-REMEMBER-ORDER-CODE.
009220
009230*    Simple append - the table is never searched for insertion
009240*    position, only scanned front to back by 1055-SCAN-SEEN-ORDERS,
009250*    so order of entry does not matter, only that every posted code
009260*    ends up in the table exactly once.
009270     ADD 1                          TO WS-SEEN-ORDER-COUNT.
009280     MOVE WS-CUR-ORDER-CODE         TO
009290             WS-SEEN-ORDER-CODE (WS-SEEN-ORDER-COUNT).
009300*    ---------------------------------------------------------------------
009310
009320*    Rewrites the whole client table (existing clients untouched,
009330*    new clients created this run included) out to CLIENT-OUT, then
009340*    reports the run's control totals to the console, then closes
009350*    every file this program opened.
009360 9000-FINISH-RUN.
009361*    Rewrites the whole client table back to CLIENT-OUT before
009362*    anything else - the default-client entries 0170-STORE-
009363*    CLIENT-IN-TABLE may have added this run only exist in memory
009364*    until this PERFORM puts them on disk.
009370
009380     PERFORM 9010-WRITE-CLIENT-TABLE
009390         VARYING WS-CLIENT-IDX FROM 1 BY 1
009400         UNTIL WS-CLIENT-IDX > WS-CLIENT-COUNT.
009410
009420*    Printed to the console rather than a spooled report - this is
009430*    the figure the overnight operator reads off the job log while
009440*    the run is still on the screen, well before CLIENT-ORDER-REPORT
009450*    produces anything a human sits down to read.
009460     DISPLAY "PROCESS-ORDER-BATCH - RUN CONTROL TOTALS".
009470     DISPLAY "  ORDERS READ.......: " WS-ORDERS-READ.
009480     DISPLAY "  ORDERS PROCESSED..: " WS-ORDERS-PROCESSED.
009490     DISPLAY "  ORDERS REJECTED...: " WS-ORDERS-REJECTED.
009500     DISPLAY "  GRAND TOTAL AMOUNT: " WS-GRAND-TOTAL.
009510
009520*    Input closed last of all, after every output file - leaving it
009530*    open any longer than needed is pointless, but closing it before
009540*    the outputs are flushed buys nothing either.
009550     CLOSE ORDER-MSG-FILE.
009560     CLOSE CLIENT-OUT.
009570     CLOSE ORDER-OUT.
009580     CLOSE ORDER-ITEM-OUT.
009590     CLOSE EVENT-OUT.
009600
009610 9000-FINISH-RUN-EXIT.
009620     EXIT.
009630*    ---------------------------------------------------------------------
009640
009650*    One CLIENT-OUT record per table entry - existing clients carry
009660*    their CLIENT-MASTER values through untouched, clients created
009670*    by the default-client rule carry the values PL-FIND-OR-CREATE-
009680*    CLIENT.CBL manufactured for them.
009690 9010-WRITE-CLIENT-TABLE.
009700
009710*    Every entry is rewritten, whether or not it changed this run -
009720*    CLIENT-OUT is meant to be a full replacement of CLIENT-MASTER
009730*    for tomorrow's run, not an incremental update file.
009735*    All four fields come straight off WS-CLIENT-TABLE - nothing
009736*    is recomputed here, the table already holds whatever value
009737*    each entry is supposed to carry forward to tomorrow.
009740     MOVE WS-CLT-ID (WS-CLIENT-IDX)     TO CO-CLIENT-ID.
009750     MOVE WS-CLT-NAME (WS-CLIENT-IDX)   TO CO-CLIENT-NAME.
009760     MOVE WS-CLT-EMAIL (WS-CLIENT-IDX)  TO CO-CLIENT-EMAIL.
009770     MOVE WS-CLT-CREATED-DATE (WS-CLIENT-IDX) TO CO-CREATED-DATE.
009780
009790     WRITE CLIENT-OUT-RECORD.
009795*    No AT END/INVALID KEY clause needed - CLIENT-OUT is a fresh
009796*    sequential output file opened once at the top of the run.
009800*    ---------------------------------------------------------------------
009810
009820*    Shared library paragraphs, pulled in rather than copied by hand
009830*    so every program that needs them stays in step with one source.
009840     COPY "PL-STAMP-RUN-DATE.CBL".
009850     COPY "PL-FIND-OR-CREATE-CLIENT.CBL".
009860*    ---------------------------------------------------------------------
