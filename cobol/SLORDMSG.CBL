000100*    SLORDMSG.CBL -- FILE-CONTROL entry for the incoming order
000110*    message file (order header line followed by its item lines).
000120    SELECT ORDER-MSG-FILE ASSIGN TO "ORDMSGIN"
000130        ORGANIZATION IS LINE SEQUENTIAL
000140        FILE STATUS IS FS-ORDER-MSG.
