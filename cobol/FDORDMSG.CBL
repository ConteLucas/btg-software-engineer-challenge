000100*    FDORDMSG.CBL -- order message file.  Each order arrives as
000110*    one header line followed by OH-ITEM-COUNT item lines; the two
000120*    line shapes share one physical record via REDEFINES, same as
000130*    the shop has always laid out header/detail wires on this file.
000140    FD  ORDER-MSG-FILE
000150        LABEL RECORDS ARE STANDARD.
000160    01  ORDER-MSG-RECORD              PIC X(60).
000170
000180    01  ORDER-HEADER-LINE REDEFINES ORDER-MSG-RECORD.
000190        05  OH-ORDER-CODE             PIC 9(10).
000200        05  OH-CLIENT-ID              PIC 9(10).
000210        05  OH-ITEM-COUNT             PIC 9(03).
000220        05  FILLER                    PIC X(37).
000230
000240    01  ORDER-ITEM-LINE REDEFINES ORDER-MSG-RECORD.
000250        05  OI-ORDER-CODE             PIC 9(10).
000260        05  OI-PRODUCT                PIC X(30).
000270        05  OI-QUANTITY               PIC 9(05).
000280        05  OI-UNIT-PRICE             PIC S9(8)V99.
000290        05  FILLER                    PIC X(05).
