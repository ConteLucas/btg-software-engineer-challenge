000100*    PL-GET-ORDER-TOTAL.CBL -- Searches
000110*    WS-ORDER-TABLE (loaded from ORDER-OUT at the top of the run) for
000120*    WS-LOOKUP-ORDER-CODE and hands back its total, or the standard
000130*    not-found wording if the order is not on the table.
000140 3000-GET-ORDER-TOTAL.
000150
000160    MOVE "N"                      TO WS-FOUND-ORDER.
000170    MOVE ZERO                     TO WS-LOOKUP-TOTAL.
000180    PERFORM 3010-SEARCH-ORDER-TABLE
000190        VARYING WS-ORD-IDX FROM 1 BY 1
000200        UNTIL WS-ORD-IDX > WS-ORDER-COUNT
000210           OR FOUND-ORDER.
000220
000230    IF NOT FOUND-ORDER
000240        STRING "Order not found with code: "  DELIMITED BY SIZE
000250               WS-LOOKUP-ORDER-CODE           DELIMITED BY SIZE
000260               INTO WS-LOOKUP-MESSAGE.
000270
000280 3000-GET-ORDER-TOTAL-EXIT.
000290    EXIT.
000300*    ----------------------------------------------------------------
000310
000320 3010-SEARCH-ORDER-TABLE.
000330
000340    IF WS-ORD-CODE (WS-ORD-IDX) = WS-LOOKUP-ORDER-CODE
000350        MOVE "Y"                  TO WS-FOUND-ORDER
000360        MOVE WS-ORD-TOTAL (WS-ORD-IDX) TO WS-LOOKUP-TOTAL.
000370*    ----------------------------------------------------------------
